000100*****************************************************************
000200*                                                               *
000300*    ACRLNK  -  CALL LINKAGE TO ACCTCOR                         *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        ACCOUNT LOOKUP, ACTIVE-STATUS CHECK, WITHDRAWAL-       *
000700*        CAPACITY CHECK AND BALANCE POSTING.  ACR-FUNCTION      *
000800*        SELECTS THE SERVICE REQUESTED OF ACCTCOR ON EACH CALL. *
000900*        COPIED INTO EVERY PROGRAM THAT CALLS ACCTCOR SO THE    *
001000*        CALLER AND THE CALLEE CANNOT DRIFT APART.              *
001100*                                                               *
001200*    USED BY - ACCTBAT, ACCTCOR, FNDMGMT, TRDENG                *
001300*                                                               *
001400*---------------------------------------------------------------*
001500*    AMENDMENT HISTORY                                          *
001600*                                                                *
001700*    DATE       BY    REQUEST    DESCRIPTION                    *
001800*    04/15/88   RWB   TR-0052    ORIGINAL LAYOUT.                *
001900*    06/27/03   MTS   TR-1120    ACR-ACCT-INDEX CHANGED FROM A   *
002000*                                RE-READ-BY-KEY FLAG TO THE      *
002100*                                TABLE SUBSCRIPT ITSELF.         *
002200*    02/11/05   MTS   TR-1244    SPLIT THE SINGLE POST FUNCTION  *
002300*                                INTO PDEP/PWDR/PCSH.            *
002400*    08/09/26   BLH   TR-1362    ACR-KEY-VIEW SAT UNUSED SINCE    *
002500*                                TR-1120 - GROUPED THE FUNCTION   *
002600*                                AND ACCOUNT ID UNDER ACR-KEY-    *
002700*                                HEADER SO ACCTCOR'S NEW DEBUG    *
002800*                                TRACE CAN LOAD BOTH IN ONE MOVE. *
002900*****************************************************************
003000 01  ACCTCOR-LINKAGE.
003100     05  ACR-FUNCTION                PIC X(04).
003200         88  ACR-FN-FIND                  VALUE 'FIND'.
003300         88  ACR-FN-CHECK-WDRAWAL         VALUE 'CHKW'.
003400         88  ACR-FN-POST-DEPOSIT          VALUE 'PDEP'.
003500         88  ACR-FN-POST-WITHDRAWAL       VALUE 'PWDR'.
003600         88  ACR-FN-POST-CASH-ONLY        VALUE 'PCSH'.
003700     05  ACR-ACCT-ID                 PIC X(10).
003800     05  ACR-AMOUNT                  PIC S9(11)V99.
003900     05  ACR-ACCT-INDEX              PIC S9(04) COMP.
004000     05  ACR-FOUND-SW                PIC X(01).
004100         88  ACR-IS-FOUND                 VALUE 'Y'.
004200     05  ACR-ACTIVE-SW               PIC X(01).
004300         88  ACR-IS-ACTIVE                VALUE 'Y'.
004400     05  ACR-OK-SW                   PIC X(01).
004500         88  ACR-IS-OK                    VALUE 'Y'.
004600     05  ACR-NEW-BALANCE             PIC S9(11)V99.
004700     05  FILLER                      PIC X(10).
004800*
004900*    ACR-KEY-VIEW - READ ONLY VIEW, THE FUNCTION CODE AND THE
005000*    ACCOUNT KEY TOGETHER FOR A ONE-STATEMENT TRACE MOVE - SEE
005100*    ACCTCOR 0100-TRACE-CALL.
005200*
005300 01  ACR-KEY-VIEW REDEFINES ACCTCOR-LINKAGE.
005400     05  ACR-KEY-HEADER.
005500         10  ACR-KEY-FUNCTION        PIC X(04).
005600         10  ACR-KEY-ACCT-ID         PIC X(10).
005700     05  FILLER                      PIC X(42).
