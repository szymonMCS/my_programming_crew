000100*****************************************************************
000200*                                                               *
000300*    FNDLNK  -  CALL LINKAGE TO FNDMGMT                         *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        DEPOSIT/WITHDRAWAL VALIDATION AND POSTING.  ACCTBAT    *
000700*        LOCATES AND STATUS-CHECKS THE ACCOUNT ITSELF (THROUGH  *
000800*        ACCTCOR) BEFORE CALLING FNDMGMT - FND-ACCT-INDEX IS    *
000900*        ALREADY THE VERIFIED TABLE SUBSCRIPT ON ENTRY.         *
001000*                                                               *
001100*    USED BY - ACCTBAT, FNDMGMT                                 *
001200*                                                               *
001300*---------------------------------------------------------------*
001400*    AMENDMENT HISTORY                                          *
001500*                                                                *
001600*    DATE       BY    REQUEST    DESCRIPTION                    *
001700*    04/15/88   RWB   TR-0052    ORIGINAL LAYOUT.                *
001800*****************************************************************
001900 01  FNDMGMT-LINKAGE.
002000     05  FND-OPER-TYPE               PIC X(04).
002100     05  FND-ACCT-INDEX              PIC S9(04) COMP.
002200     05  FND-AMOUNT                  PIC S9(11)V99.
002300     05  FND-STATUS                  PIC X(01).
002400         88  FND-STAT-COMPLETED           VALUE 'C'.
002500         88  FND-STAT-FAILED              VALUE 'F'.
002600     05  FND-REASON                  PIC X(25).
002700     05  FILLER                      PIC X(10).
