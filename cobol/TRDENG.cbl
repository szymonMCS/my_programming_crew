000100****************************************************************
000200*                                                              *
000300*    PROGRAM      TRDENG                                       *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        VALIDATES AND EXECUTES A BUY OR SELL REQUEST - SYMBOL  *
000800*        MUST BE SUPPORTED, QUANTITY MUST BE A POSITIVE WHOLE    *
000900*        NUMBER, THE ACCOUNT MUST BE ABLE TO AFFORD A BUY OR     *
001000*        HOLD ENOUGH SHARES TO COVER A SELL.  MAINTAINS THE      *
001100*        MOVING AVERAGE COST BASIS ON EACH BUY.  CASH MOVEMENT   *
001200*        IS POSTED THROUGH ACCTCOR; THIS PROGRAM OWNS HOLD-      *
001300*        TABLE DIRECTLY, THE SAME WAY ACCTCOR OWNS ACCT-TABLE.   *
001400*                                                                *
001500*    CALLED BY    ACCTBAT                                      *
001600*                                                                *
001700****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. TRDENG.
002000 AUTHOR. R W BRANNIGAN.
002100 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002200 DATE-WRITTEN. 04/22/88.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500*
002600*---------------------------------------------------------------
002700*    AMENDMENT HISTORY
002800*
002900*    DATE       BY    REQUEST    DESCRIPTION
003000*    04/22/88   RWB   TR-0055    ORIGINAL VERSION.  BUY AND
003100*                                SELL AGAINST THE RANDOM
003200*                                HOLDINGS FILE, PRICE TABLE
003300*                                HARD-CODED AS 88-LEVELS.
003400*    11/30/93   LKH   TR-0612    AVERAGE COST COMPUTATION MOVED
003500*                                TO FOUR DECIMAL PLACES - THE
003600*                                TWO-PLACE VERSION WAS DRIFTING
003700*                                ON REPEATED SMALL BUYS.
003800*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ON
003900*                                THIS RECORD, NO CHANGE NEEDED.
004000*    06/27/03   MTS   TR-1120    REWRITTEN AGAINST HOLD-TABLE
004100*                                AND PRC-TABLE IN MEMORY, CASH
004200*                                MOVEMENT NOW GOES THROUGH
004300*                                ACCTCOR INSTEAD OF A DIRECT
004400*                                REWRITE OF THE CUST FILE.
004500*    02/11/05   MTS   TR-1244    ADDED THE INSUFFICIENT-SHARES
004600*                                EDIT ON SELL - A SELL BIGGER
004700*                                THAN THE HOLDING WAS SILENTLY
004800*                                DRIVING THE QUANTITY NEGATIVE.
004900*    08/09/26   BLH   TR-1360    1000-VALIDATE-SYMBOL NOW SETS
005000*                                TRD-PRICE/TRD-TOTAL-AMT (OR
005100*                                ZEROES THEM) ON EVERY EXIT,
005200*                                INCLUDING A REJECT - AUDIT FOUND
005300*                                A FAILED TRADE'S JOURNAL RECORD
005400*                                CARRYING THE PRICE/AMOUNT LEFT
005500*                                OVER FROM THE LAST COMPLETED
005600*                                TRADE TRDENG-LINKAGE SAW, SINCE
005700*                                THE LINKAGE LIVES IN ACCTBAT'S
005800*                                WORKING-STORAGE AND PERSISTS
005900*                                CALL TO CALL.  SAME TICKET ALSO
006000*                                FIXED 5000-ADD-HOLDING, WHICH
006100*                                WAS APPENDING A FIRST-TIME BUY
006200*                                OF A NEW SYMBOL AT THE END OF
006300*                                HOLD-TABLE INSTEAD OF IN
006400*                                ACCT-ID/SYMBOL SEQUENCE - THE
006500*                                MISPLACED ROW WAS THEN CARRIED
006600*                                OUT OF SEQUENCE ONTO
006700*                                HOLDINGS-OUT BY ACCTBAT'S
006800*                                STRAIGHT TABLE-ORDER REWRITE.
006900*    08/09/26   BLH   TR-1362    3000-PROCESS-SELL NEVER CHECKED
007000*                                ACR-IS-OK AFTER POSTING THE SALE
007100*                                PROCEEDS - 2000-PROCESS-BUY
007200*                                ALREADY DID.  A POSITIVE CASH
007300*                                POST CANNOT FAIL THE BALANCE
007400*                                CHECK TODAY, BUT ADDED THE SAME
007500*                                GUARD ANYWAY SO THE SELL PATH
007600*                                DOES NOT SILENTLY TRUST
007700*                                ACCTCOR'S CONTRACT.  ALSO DROPPED
007800*                                THE UNUSED WS-TRDENG-SWITCHES-
007900*                                VIEW/WS-AVG-COST-WORK-VIEW.
008000*    08/09/26   BLH   TR-1365    ADDED A UPSI-0 DEBUG TRACE.
008100*                                WS-AVG-COST-VIEW AND WS-TOTAL-VIEW
008200*                                EXPOSE THE MOVING-AVERAGE AND
008300*                                TOTAL-AMOUNT WORK AREAS WHOLE/CENTS
008400*                                FOR THE TRACE IN 2000-PROCESS-BUY
008500*                                AND 3000-PROCESS-SELL.  WS-PRICE-
008600*                                ECHO-VIEW DOES THE SAME FOR THE
008700*                                QUOTED PRICE IN 1000-VALIDATE-
008800*                                SYMBOL.
008900*---------------------------------------------------------------
009000*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER. USL-486.
009400 OBJECT-COMPUTER. USL-486.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
009800     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
009900*
010000 DATA DIVISION.
010100 WORKING-STORAGE SECTION.
010200*
010300 COPY ACRLNK.
010400 COPY RSNCODE.
010500*
010600 01  WS-TRDENG-SWITCHES.
010700     05  WS-HOLD-FOUND-SW           PIC X(01) VALUE 'N'.
010800         88  WS-HOLD-FOUND              VALUE 'Y'.
010900     05  WS-PRICE-FOUND-SW          PIC X(01) VALUE 'N'.
011000         88  WS-PRICE-FOUND              VALUE 'Y'.
011100     05  WS-HOLD-INDEX              PIC S9(04) COMP VALUE ZERO.
011200     05  FILLER                     PIC X(10).
011300*
011400*    MOVING AVERAGE COST BASIS WORK AREA - OLD QTY/AVG, NEW QTY,
011500*    AND THE SUM-OF-COSTS INTERMEDIATE THAT THE AVERAGE IS
011600*    COMPUTED FROM, CARRIED AT SIX DECIMAL PLACES SO THE FINAL
011700*    ROUNDING TO FOUR PLACES IS ACCURATE.
011800*
011900 01  WS-AVG-COST-WORK.
012000     05  WS-OLD-QTY                 PIC S9(09) VALUE ZERO.
012100     05  WS-OLD-AVG                 PIC S9(09)V9(04) VALUE ZERO.
012200     05  WS-NEW-QTY                 PIC S9(09) VALUE ZERO.
012300     05  WS-COST-SUM                PIC S9(13)V9(06) VALUE ZERO.
012400     05  WS-NEW-AVG                 PIC S9(09)V9(04) VALUE ZERO.
012500     05  FILLER                     PIC X(08).
012600     05  FILLER                     PIC X(49).
012700*
012800*    WS-AVG-COST-VIEW - READ ONLY VIEW, NEW QUANTITY AND THE NEW
012900*    AVERAGE COST SPLIT WHOLE/CENTS, FOR THE DEBUG TRACE AT THE
013000*    END OF 2000-PROCESS-BUY.
013100*
013200 01  WS-AVG-COST-VIEW REDEFINES WS-AVG-COST-WORK.
013300     05  FILLER                     PIC X(22).
013400     05  WS-NEW-QTY-DISP            PIC S9(09).
013500     05  WS-COST-SUM-DISP           PIC S9(13)V9(06).
013600     05  WS-NEW-AVG-WHOLE           PIC S9(09).
013700     05  WS-NEW-AVG-FRAC            PIC 9(04).
013800     05  FILLER                     PIC X(08).
013900     05  FILLER                     PIC X(49).
014000*
014100 01  WS-TOTAL-WORK.
014200     05  WS-TOTAL-AMOUNT            PIC S9(11)V99 VALUE ZERO.
014300     05  FILLER                     PIC X(05).
014400*
014500*    WS-TOTAL-VIEW - READ ONLY VIEW, WHOLE DOLLARS AND CENTS FOR
014600*    THE SAME DEBUG TRACE.
014700*
014800 01  WS-TOTAL-VIEW REDEFINES WS-TOTAL-WORK.
014900     05  WS-TOTAL-WHOLE             PIC S9(11).
015000     05  WS-TOTAL-FRAC              PIC 99.
015100     05  FILLER                     PIC X(05).
015200*
015300*    WS-PRICE-ECHO-WORK - A LOCAL COPY OF THE QUOTED PRICE,
015400*    REDEFINED WHOLE/CENTS, FOR THE TRACE IN 1000-VALIDATE-SYMBOL.
015500*
015600 01  WS-PRICE-ECHO-WORK.
015700     05  WS-PRICE-ECHO              PIC S9(09)V99 VALUE ZERO.
015800     05  FILLER                     PIC X(05).
015900 01  WS-PRICE-ECHO-VIEW REDEFINES WS-PRICE-ECHO-WORK.
016000     05  WS-PRICE-ECHO-WHOLE        PIC S9(09).
016100     05  WS-PRICE-ECHO-FRAC         PIC 99.
016200     05  FILLER                     PIC X(05).
016300*
016400*    TR-1360 ADDED WS-INSERT-WORK - 5000-ADD-HOLDING NOW FINDS
016500*    WHERE A NEW SYMBOL BELONGS IN ACCT-ID/SYMBOL SEQUENCE AND
016600*    OPENS A GAP FOR IT RATHER THAN APPENDING AT HOLD-ROW-COUNT.
016700*
016800 01  WS-INSERT-WORK.
016900     05  WS-INSERT-INDEX            PIC S9(04) COMP VALUE ZERO.
017000     05  WS-SHIFT-FROM              PIC S9(04) COMP VALUE ZERO.
017100     05  FILLER                     PIC X(10).
017200*
017300 LINKAGE SECTION.
017400 COPY TRDLNK.
017500 COPY HOLDTAB.
017600 COPY ACCTTAB.
017700 COPY PRICEREC.
017800*
017900 PROCEDURE DIVISION USING TRDENG-LINKAGE HOLD-TABLE ACCT-TABLE
018000         PRC-TABLE.
018100*
018200 0000-TRDENG-MAIN.
018300     MOVE SPACES TO TRD-REASON.
018400     PERFORM 1000-VALIDATE-SYMBOL THRU 1000-EXIT.
018500     IF TRD-STAT-FAILED
018600         GO TO 0000-EXIT
018700     END-IF.
018800     PERFORM 1100-VALIDATE-QUANTITY THRU 1100-EXIT.
018900     IF TRD-STAT-FAILED
019000         GO TO 0000-EXIT
019100     END-IF.
019200     EVALUATE TRD-OPER-TYPE
019300         WHEN 'BUY '
019400             PERFORM 2000-PROCESS-BUY THRU 2000-EXIT
019500         WHEN 'SELL'
019600             PERFORM 3000-PROCESS-SELL THRU 3000-EXIT
019700         WHEN OTHER
019800             SET TRD-STAT-FAILED TO TRUE
019900             MOVE RSN-INVALID-OPER-TYPE TO TRD-REASON
020000     END-EVALUATE.
020100 0000-EXIT.
020200     GOBACK.
020300*
020400*---------------------------------------------------------------
020500*    1000-VALIDATE-SYMBOL - SYMBOL MUST APPEAR IN THE PRICE
020600*    TABLE.  CHECKED FIRST, AHEAD OF THE QUANTITY EDIT, FOR
020700*    BOTH BUYS AND SELLS.  TR-1360 - THIS PARAGRAPH ALSO SETS
020800*    TRD-PRICE/TRD-TOTAL-AMT (OR ZEROES THEM) BEFORE ANY EXIT,
020900*    COMPLETED OR FAILED, SO A LATER REJECT IN 1100/2000/3000
021000*    NEVER LEAVES A PRIOR CALL'S LEFTOVER PRICE/AMOUNT SITTING
021100*    IN THE LINKAGE FOR ACCTBAT TO JOURNAL.  A REJECT CARRIES THE
021200*    REQUESTED (NOT APPLIED) PRICE/AMOUNT - ZERO WHEN THE PRICE
021300*    ITSELF IS UNKNOWN.
021400 1000-VALIDATE-SYMBOL.
021500     MOVE 'N' TO WS-PRICE-FOUND-SW.
021600     SET TRD-STAT-COMPLETED TO TRUE.
021700     SET PRC-IDX TO 1.
021800     SEARCH PRC-TABLE-ENTRY
021900         AT END
022000             SET TRD-STAT-FAILED TO TRUE
022100             MOVE RSN-UNSUPPORTED-SYMBOL TO TRD-REASON
022200             MOVE ZERO TO TRD-PRICE
022300             MOVE ZERO TO TRD-TOTAL-AMT
022400         WHEN PRC-T-SYMBOL (PRC-IDX) = TRD-SYMBOL
022500             MOVE 'Y' TO WS-PRICE-FOUND-SW
022600             MOVE PRC-T-PRICE (PRC-IDX) TO TRD-PRICE
022700             COMPUTE WS-TOTAL-AMOUNT ROUNDED =
022800                 TRD-PRICE * TRD-QUANTITY
022900             MOVE WS-TOTAL-AMOUNT TO TRD-TOTAL-AMT
023000     END-SEARCH.
023100     IF DBG-TRACE-SW-ON
023200         MOVE TRD-PRICE TO WS-PRICE-ECHO
023300         DISPLAY "TRDENG - QUOTED PRICE = "
023400             WS-PRICE-ECHO-WHOLE "." WS-PRICE-ECHO-FRAC
023500     END-IF.
023600 1000-EXIT.
023700     EXIT.
023800*
023900*---------------------------------------------------------------
024000*    1100-VALIDATE-QUANTITY - QUANTITY MUST BE A POSITIVE WHOLE
024100*    NUMBER OF SHARES.
024200*---------------------------------------------------------------
024300 1100-VALIDATE-QUANTITY.
024400     IF TRD-QUANTITY NOT > ZERO
024500         SET TRD-STAT-FAILED TO TRUE
024600         MOVE RSN-INVALID-QUANTITY TO TRD-REASON
024700     END-IF.
024800 1100-EXIT.
024900     EXIT.
025000*
025100*---------------------------------------------------------------
025200*    2000-PROCESS-BUY - TOTAL COST = PRICE * QUANTITY, EXACT AT
025300*    TWO DECIMALS.  REJECTED IF THE ACCOUNT CANNOT AFFORD IT.
025400*    ON SUCCESS THE HOLDING IS LOCATED OR ADDED AND THE MOVING
025500*    AVERAGE COST IS RECOMPUTED.
025600*---------------------------------------------------------------
025700 2000-PROCESS-BUY.
025800     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
025900         TRD-PRICE * TRD-QUANTITY.
026000     MOVE WS-TOTAL-AMOUNT TO TRD-TOTAL-AMT.
026100     IF DBG-TRACE-SW-ON
026200         DISPLAY "TRDENG - BUY TOTAL AMOUNT = "
026300             WS-TOTAL-WHOLE "." WS-TOTAL-FRAC
026400     END-IF.
026500     SET ACR-FN-POST-CASH-ONLY TO TRUE.
026600     MOVE TRD-ACCT-INDEX TO ACR-ACCT-INDEX.
026700     COMPUTE ACR-AMOUNT = WS-TOTAL-AMOUNT * -1.
026800     CALL "ACCTCOR" USING ACCTCOR-LINKAGE ACCT-TABLE.
026900     IF NOT ACR-IS-OK
027000         SET TRD-STAT-FAILED TO TRUE
027100         MOVE RSN-INSUFFICIENT-FUNDS TO TRD-REASON
027200         GO TO 2000-EXIT
027300     END-IF.
027400     PERFORM 4000-FIND-HOLDING THRU 4000-EXIT.
027500     IF WS-HOLD-FOUND
027600         MOVE HLD-T-QUANTITY (WS-HOLD-INDEX) TO WS-OLD-QTY
027700         MOVE HLD-T-AVG-COST (WS-HOLD-INDEX) TO WS-OLD-AVG
027800     ELSE
027900         MOVE ZERO TO WS-OLD-QTY
028000         MOVE ZERO TO WS-OLD-AVG
028100     END-IF.
028200     COMPUTE WS-NEW-QTY = WS-OLD-QTY + TRD-QUANTITY.
028300     COMPUTE WS-COST-SUM =
028400         (WS-OLD-QTY * WS-OLD-AVG) + (TRD-QUANTITY * TRD-PRICE).
028500     COMPUTE WS-NEW-AVG ROUNDED = WS-COST-SUM / WS-NEW-QTY.
028600     IF DBG-TRACE-SW-ON
028700         DISPLAY "TRDENG - NEW QTY = " WS-NEW-QTY-DISP
028800             " NEW AVG COST = " WS-NEW-AVG-WHOLE "."
028900             WS-NEW-AVG-FRAC
029000     END-IF.
029100     IF WS-HOLD-FOUND
029200         MOVE WS-NEW-QTY TO HLD-T-QUANTITY (WS-HOLD-INDEX)
029300         MOVE WS-NEW-AVG TO HLD-T-AVG-COST (WS-HOLD-INDEX)
029400     ELSE
029500         PERFORM 5000-ADD-HOLDING THRU 5000-EXIT
029600         MOVE WS-NEW-QTY TO HLD-T-QUANTITY (WS-HOLD-INDEX)
029700         MOVE WS-NEW-AVG TO HLD-T-AVG-COST (WS-HOLD-INDEX)
029800     END-IF.
029900     SET TRD-STAT-COMPLETED TO TRUE.
030000 2000-EXIT.
030100     EXIT.
030200*
030300*---------------------------------------------------------------
030400*    3000-PROCESS-SELL - REQUIRES AN EXISTING HOLDING WITH
030500*    QUANTITY >= SELL QUANTITY.  AVERAGE COST IS UNCHANGED BY A
030600*    SELL.  A HOLDING DRIVEN TO ZERO SHARES IS MARKED DROPPED -
030700*    IT IS NOT REWRITTEN TO HOLDINGS-OUT.
030800*---------------------------------------------------------------
030900 3000-PROCESS-SELL.
031000     PERFORM 4000-FIND-HOLDING THRU 4000-EXIT.
031100     IF NOT WS-HOLD-FOUND
031200         SET TRD-STAT-FAILED TO TRUE
031300         MOVE RSN-INSUFF-SHARES TO TRD-REASON
031400         GO TO 3000-EXIT
031500     END-IF.
031600     IF TRD-QUANTITY > HLD-T-QUANTITY (WS-HOLD-INDEX)
031700         SET TRD-STAT-FAILED TO TRUE
031800         MOVE RSN-INSUFF-SHARES TO TRD-REASON
031900         GO TO 3000-EXIT
032000     END-IF.
032100     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
032200         TRD-PRICE * TRD-QUANTITY.
032300     MOVE WS-TOTAL-AMOUNT TO TRD-TOTAL-AMT.
032400     IF DBG-TRACE-SW-ON
032500         DISPLAY "TRDENG - SELL TOTAL AMOUNT = "
032600             WS-TOTAL-WHOLE "." WS-TOTAL-FRAC
032700     END-IF.
032800     SET ACR-FN-POST-CASH-ONLY TO TRUE.
032900     MOVE TRD-ACCT-INDEX TO ACR-ACCT-INDEX.
033000     MOVE WS-TOTAL-AMOUNT TO ACR-AMOUNT.
033100     CALL "ACCTCOR" USING ACCTCOR-LINKAGE ACCT-TABLE.
033200     IF NOT ACR-IS-OK
033300         SET TRD-STAT-FAILED TO TRUE
033400         MOVE RSN-INSUFFICIENT-FUNDS TO TRD-REASON
033500         GO TO 3000-EXIT
033600     END-IF.
033700     SUBTRACT TRD-QUANTITY FROM HLD-T-QUANTITY (WS-HOLD-INDEX).
033800     IF HLD-T-QUANTITY (WS-HOLD-INDEX) = ZERO
033900         SET HLD-T-IS-DROPPED (WS-HOLD-INDEX) TO TRUE
034000     END-IF.
034100     SET TRD-STAT-COMPLETED TO TRUE.
034200 3000-EXIT.
034300     EXIT.
034400*
034500*---------------------------------------------------------------
034600*    4000-FIND-HOLDING - SEQUENTIAL SEARCH BY ACCOUNT/SYMBOL.  A
034700*    DROPPED HOLDING (ZEROED BY AN EARLIER SELL THIS RUN) DOES
034800*    NOT SATISFY THE WHEN CONDITION, SO THE SEARCH KEEPS LOOKING
034900*    PAST IT - A LATER BUY OF THE SAME SYMBOL ADDS A FRESH ROW
035000*    (5000-ADD-HOLDING) RATHER THAN REUSING THE DROPPED ONE, AND
035100*    THAT FRESH ROW MUST STILL BE FOUND ON A SUBSEQUENT SELL.
035200*---------------------------------------------------------------
035300 4000-FIND-HOLDING.
035400     MOVE 'N' TO WS-HOLD-FOUND-SW.
035500     MOVE ZERO TO WS-HOLD-INDEX.
035600     SET HOLD-IDX TO 1.
035700     SEARCH HOLD-TABLE-ROW
035800         AT END
035900             GO TO 4000-EXIT
036000         WHEN HLD-T-ACCT-ID (HOLD-IDX) = TRD-ACCT-ID
036100             AND HLD-T-SYMBOL (HOLD-IDX) = TRD-SYMBOL
036200             AND NOT HLD-T-IS-DROPPED (HOLD-IDX)
036300             MOVE 'Y' TO WS-HOLD-FOUND-SW
036400             SET WS-HOLD-INDEX TO HOLD-IDX
036500     END-SEARCH.
036600 4000-EXIT.
036700     EXIT.
036800*
036900*---------------------------------------------------------------
037000*    5000-ADD-HOLDING - ADD A NEW ROW TO HOLD-TABLE FOR A
037100*    FIRST-TIME BUY OF THIS ACCOUNT/SYMBOL.  HOLD-TABLE-ROW MUST
037200*    STAY IN ASCENDING ACCT-ID/SYMBOL SEQUENCE END TO END - THAT
037300*    IS THE ORDER 3200-REWRITE-HOLDINGS IN ACCTBAT WRITES
037400*    HOLDINGS-OUT IN, AND THE ORDER HOLDINGS-OUT IS REQUIRED TO
037500*    ARRIVE IN ON THE NEXT RUN.  TR-1360 - A SYMBOL BOUGHT FOR
037600*    THE FIRST TIME MID-RUN USED TO BE SIMPLY APPENDED AT
037700*    HOLD-ROW-COUNT; IT IS NOW INSERTED IN KEY SEQUENCE, OPENING
037800*    A GAP BY SHIFTING THE INTERVENING ROWS DOWN ONE POSITION.
037900*---------------------------------------------------------------
038000 5000-ADD-HOLDING.
038100     ADD 1 TO HOLD-ROW-COUNT.
038200     PERFORM 5100-FIND-INSERT-POINT THRU 5100-EXIT.
038300     IF WS-INSERT-INDEX < HOLD-ROW-COUNT
038400         PERFORM 5200-SHIFT-ROWS-DOWN THRU 5200-EXIT
038500     END-IF.
038600     MOVE TRD-ACCT-ID TO HLD-T-ACCT-ID (WS-INSERT-INDEX).
038700     MOVE TRD-SYMBOL TO HLD-T-SYMBOL (WS-INSERT-INDEX).
038800     MOVE 'N' TO HLD-T-DROPPED (WS-INSERT-INDEX).
038900     SET WS-HOLD-INDEX TO WS-INSERT-INDEX.
039000 5000-EXIT.
039100     EXIT.
039200*
039300*---------------------------------------------------------------
039400*    5100-FIND-INSERT-POINT - SEQUENTIAL SEARCH FOR THE FIRST
039500*    EXISTING ROW (AMONG THE HOLD-ROW-COUNT - 1 ROWS THAT WERE
039600*    ALREADY IN THE TABLE BEFORE THIS BUY) WHOSE KEY SORTS AFTER
039700*    TRD-ACCT-ID/TRD-SYMBOL.  NO SUCH ROW LEAVES WS-INSERT-INDEX
039800*    AT HOLD-ROW-COUNT - THE NEW ROW SORTS LAST, SO IT LANDS IN
039900*    THE SLOT JUST RESERVED BY THE ADD 1 ABOVE AND NO SHIFT IS
040000*    NEEDED.
040100*---------------------------------------------------------------
040200 5100-FIND-INSERT-POINT.
040300     MOVE HOLD-ROW-COUNT TO WS-INSERT-INDEX.
040400     SET HOLD-IDX TO 1.
040500     SEARCH HOLD-TABLE-ROW
040600         AT END
040700             CONTINUE
040800         WHEN HOLD-IDX < HOLD-ROW-COUNT
040900          AND (HLD-T-ACCT-ID (HOLD-IDX) > TRD-ACCT-ID
041000           OR (HLD-T-ACCT-ID (HOLD-IDX) = TRD-ACCT-ID
041100           AND HLD-T-SYMBOL (HOLD-IDX) > TRD-SYMBOL))
041200             SET WS-INSERT-INDEX TO HOLD-IDX
041300     END-SEARCH.
041400 5100-EXIT.
041500     EXIT.
041600*
041700*---------------------------------------------------------------
041800*    5200-SHIFT-ROWS-DOWN - OPENS THE GAP AT WS-INSERT-INDEX BY
041900*    MOVING ROWS WS-INSERT-INDEX THRU HOLD-ROW-COUNT - 1 EACH ONE
042000*    POSITION TOWARD THE END OF THE TABLE, HIGHEST ROW FIRST SO
042100*    NO ROW IS OVERWRITTEN BEFORE IT IS COPIED.
042200*---------------------------------------------------------------
042300 5200-SHIFT-ROWS-DOWN.
042400     PERFORM 5210-SHIFT-ONE-ROW THRU 5210-EXIT
042500         VARYING WS-SHIFT-FROM FROM HOLD-ROW-COUNT BY -1
042600         UNTIL WS-SHIFT-FROM = WS-INSERT-INDEX.
042700 5200-EXIT.
042800     EXIT.
042900*
043000 5210-SHIFT-ONE-ROW.
043100     MOVE HLD-T-ACCT-ID  (WS-SHIFT-FROM - 1)
043200                             TO HLD-T-ACCT-ID  (WS-SHIFT-FROM).
043300     MOVE HLD-T-SYMBOL   (WS-SHIFT-FROM - 1)
043400                             TO HLD-T-SYMBOL   (WS-SHIFT-FROM).
043500     MOVE HLD-T-QUANTITY (WS-SHIFT-FROM - 1)
043600                             TO HLD-T-QUANTITY (WS-SHIFT-FROM).
043700     MOVE HLD-T-AVG-COST (WS-SHIFT-FROM - 1)
043800                             TO HLD-T-AVG-COST (WS-SHIFT-FROM).
043900     MOVE HLD-T-DROPPED  (WS-SHIFT-FROM - 1)
044000                             TO HLD-T-DROPPED  (WS-SHIFT-FROM).
044100 5210-EXIT.
044200     EXIT.
