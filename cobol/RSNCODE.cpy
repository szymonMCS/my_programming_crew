000100*****************************************************************
000200*                                                               *
000300*    RSNCODE  -  JOURNAL FAILURE REASON LITERALS                *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        FIXED REASON TEXT MOVED TO TXN-REASON WHEN AN          *
000700*        OPERATION IS REJECTED.  KEPT IN ONE COPYBOOK SO EVERY  *
000800*        PROGRAM THAT CAN REJECT AN OPERATION SPELLS THE        *
000900*        REASON THE SAME WAY - PATTERNED AFTER THE OLD          *
001000*        RETURN-CODE CONSTANTS IN THE OLD PER-FUNCTION POSTING   *
001100*        ROUTINES THIS SUITE REPLACED.                           *
001200*                                                               *
001300*    USED BY - ACCTCOR, FNDMGMT, TRDENG, TXNFACT                *
001400*                                                               *
001500*---------------------------------------------------------------*
001600*    AMENDMENT HISTORY                                          *
001700*                                                                *
001800*    DATE       BY    REQUEST    DESCRIPTION                    *
001900*    06/27/03   MTS   TR-1120    ORIGINAL LIST.                  *
002000*    02/11/05   MTS   TR-1244    ADDED RSN-INSUFF-SHARES FOR     *
002100*                                THE NEW SELL EDIT IN TRDENG.    *
002200*****************************************************************
002300 01  WS-REASON-LITERALS.
002400     05  RSN-ACCT-NOT-FOUND          PIC X(25) VALUE
002500             'ACCOUNT NOT FOUND'.
002600     05  RSN-ACCT-NOT-ACTIVE         PIC X(25) VALUE
002700             'ACCOUNT NOT ACTIVE'.
002800     05  RSN-AMOUNT-OUT-OF-RANGE     PIC X(25) VALUE
002900             'AMOUNT OUT OF RANGE'.
003000     05  RSN-INSUFFICIENT-FUNDS      PIC X(25) VALUE
003100             'INSUFFICIENT FUNDS'.
003200     05  RSN-UNSUPPORTED-SYMBOL      PIC X(25) VALUE
003300             'UNSUPPORTED SYMBOL'.
003400     05  RSN-INVALID-QUANTITY        PIC X(25) VALUE
003500             'INVALID QUANTITY'.
003600     05  RSN-INSUFF-SHARES           PIC X(25) VALUE
003700             'INSUFFICIENT SHARES'.
003800     05  RSN-INVALID-OPER-TYPE       PIC X(25) VALUE
003900             'INVALID OPERATION TYPE'.
004000     05  RSN-NONE                    PIC X(25) VALUE SPACES.
