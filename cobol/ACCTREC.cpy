000100*****************************************************************
000200*                                                               *
000300*    ACCTREC  -  TRADING ACCOUNT MASTER RECORD                  *
000400*                                                               *
000500*    (c) COPYRIGHT  SIMTRADE SECURITIES DATA PROCESSING         *
000600*                                                               *
000700*    DESCRIPTION.                                               *
000800*        ONE OCCURRENCE PER CUSTOMER TRADING ACCOUNT.  THE      *
000900*        ACCOUNT CARRIES THE AVAILABLE CASH BALANCE AND THE     *
001000*        LIFETIME DEPOSIT/WITHDRAWAL ACCUMULATORS USED BY THE   *
001100*        VALUATION AND PROFIT-AND-LOSS REPORTING.  FILE IS      *
001200*        MAINTAINED IN ASCENDING ACCT-ID SEQUENCE.              *
001300*                                                               *
001400*    RECORD LENGTH = 80 BYTES, FIXED.                           *
001500*                                                               *
001600*    USED BY - ACCTBAT, ACCTCOR, RPTGEN  (VIA ACCTTAB)          *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*    AMENDMENT HISTORY                                          *
002000*                                                                *
002100*    DATE       BY    REQUEST    DESCRIPTION                    *
002200*    03/14/88   RWB   TR-0041    ORIGINAL LAYOUT.                *
002300*    09/02/91   LKH   TR-0398    ADDED ACCT-STATUS 88-LEVELS     *
002400*                                SO FRONT-END EDITS NO LONGER    *
002500*                                HARD-CODE THE LITERALS.         *
002600*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ON    *
002700*                                THIS RECORD, NO CHANGE NEEDED.  *
002800*    06/27/03   MTS   TR-1120    ADDED ACCT-KEY-VIEW REDEFINES   *
002900*                                FOR THE TABLE-SEARCH ROUTINES   *
003000*                                IN ACCTCOR.                     *
003100*    08/09/26   BLH   TR-1362    ACCTCOR NEVER ACTUALLY TOUCHED   *
003200*                                ACCT-RECORD - ITS SEARCH RUNS    *
003300*                                AGAINST ACCT-TABLE ONLY.  ACCT-  *
003400*                                KEY-VIEW SAT UNREFERENCED SINCE  *
003500*                                TR-1120.  DROPPED.               *
003600*****************************************************************
003700 01  ACCT-RECORD.
003800     05  ACCT-ID                     PIC X(10).
003900     05  ACCT-USER-ID                PIC X(10).
004000     05  ACCT-STATUS                 PIC X(01).
004100         88  ACCT-STAT-ACTIVE            VALUE 'A'.
004200         88  ACCT-STAT-SUSPENDED         VALUE 'S'.
004300         88  ACCT-STAT-CLOSED            VALUE 'C'.
004400     05  ACCT-CASH-BAL               PIC S9(11)V99.
004500     05  ACCT-TOT-DEPOSITS           PIC S9(11)V99.
004600     05  ACCT-TOT-WDRAWALS           PIC S9(11)V99.
004700     05  FILLER                      PIC X(20).
