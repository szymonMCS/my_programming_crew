000100*****************************************************************
000200*                                                               *
000300*    RUNTOTS  -  RUN CONTROL TOTALS                             *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        SHARED ACCUMULATOR BLOCK.  ACCTBAT ACCUMULATES THE     *
000700*        OPERATION COUNTS/DOLLAR TOTALS WHILE POSTING THE DAY'S *
000800*        WORK AND DISPLAYS THEM AT END OF RUN.  RPTGEN/PORTVAL  *
000900*        ACCUMULATE THE GRAND TOTALS ACROSS ALL ACCOUNTS WHILE  *
001000*        BUILDING THE VALUATION REPORT.  THE OPERATION COUNTS   *
001100*        ARE BINARY (COMP); THE DOLLAR TOTALS ARE CARRIED ZONED *
001200*        LIKE EVERY OTHER MONEY FIELD IN THE SYSTEM.            *
001300*                                                               *
001400*    USED BY - ACCTBAT, RPTGEN, PORTVAL                         *
001500*                                                               *
001600*---------------------------------------------------------------*
001700*    AMENDMENT HISTORY                                          *
001800*                                                                *
001900*    DATE       BY    REQUEST    DESCRIPTION                    *
002000*    04/02/88   RWB   TR-0044    ORIGINAL POSTING TOTALS.        *
002100*    03/30/95   LKH   TR-0777    ADDED THE GRAND-TOTAL GROUP     *
002200*                                FOR THE NEW VALUATION REPORT.   *
002300*****************************************************************
002400 01  WS-RUN-TOTALS.
002500     05  WS-OPS-READ                 PIC S9(07) COMP VALUE ZERO.
002600     05  WS-OPS-COMPLETED            PIC S9(07) COMP VALUE ZERO.
002700     05  WS-OPS-FAILED               PIC S9(07) COMP VALUE ZERO.
002800     05  WS-TOT-DEPOSITED            PIC S9(11)V99 VALUE ZERO.
002900     05  WS-TOT-WITHDRAWN            PIC S9(11)V99 VALUE ZERO.
003000     05  WS-TOT-BUY-COST             PIC S9(11)V99 VALUE ZERO.
003100     05  WS-TOT-SELL-PROCEEDS        PIC S9(11)V99 VALUE ZERO.
003200     05  FILLER                      PIC X(10).
003300*
003400 01  WS-GRAND-TOTALS.
003500     05  WS-GR-ACCOUNT-COUNT         PIC S9(07) COMP VALUE ZERO.
003600     05  WS-GR-CASH-BAL              PIC S9(11)V99 VALUE ZERO.
003700     05  WS-GR-HOLDINGS-VALUE        PIC S9(11)V99 VALUE ZERO.
003800     05  WS-GR-PORTFOLIO-VALUE       PIC S9(11)V99 VALUE ZERO.
003900     05  WS-GR-TOTAL-PNL             PIC S9(11)V99 VALUE ZERO.
004000     05  FILLER                      PIC X(10).
