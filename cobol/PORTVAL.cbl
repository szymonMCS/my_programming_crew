000100****************************************************************
000200*                                                              *
000300*    PROGRAM      PORTVAL                                      *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        VALUATION ARITHMETIC FOR THE PORTFOLIO REPORT - MARKET  *
000800*        VALUE AND COST BASIS PER HOLDING, PORTFOLIO TOTAL VALUE  *
000900*        AND PROFIT/LOSS PER ACCOUNT.  RPTGEN DRIVES THE PRINT    *
001000*        LINES AND THE CONTROL BREAK; ALL THE ARITHMETIC LIVES    *
001100*        HERE SO THE TWO PROGRAMS CANNOT DISAGREE ON A FORMULA.   *
001200*        A SYMBOL NOT ON THE PRICE TABLE IS SKIPPED, NOT          *
001300*        ABENDED - IT CONTRIBUTES ZERO TO THE HOLDING'S MARKET    *
001400*        VALUE, COST BASIS AND GAIN/LOSS.                         *
001500*                                                                *
001600*    CALLED BY    RPTGEN                                        *
001700*                                                                *
001800****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. PORTVAL.
002100 AUTHOR. L K HENNESSY.
002200 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002300 DATE-WRITTEN. 03/30/95.
002400 DATE-COMPILED.
002500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002600*
002700*---------------------------------------------------------------
002800*    AMENDMENT HISTORY
002900*
003000*    DATE       BY    REQUEST    DESCRIPTION
003100*    03/30/95   LKH   TR-0777    ORIGINAL VERSION, WRITTEN FOR
003200*                                THE NEW PORTFOLIO VALUATION
003300*                                REPORT REQUESTED BY THE
003400*                                BROKERAGE OPERATIONS DESK.
003500*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ON
003600*                                ANY RECORD USED HERE, NO CHANGE
003700*                                NEEDED.
003800*    06/27/03   MTS   TR-1120    SYMBOL LOOKUP AGAINST PRC-TABLE
003900*                                CHANGED TO A SEQUENTIAL SEARCH,
004000*                                IN LINE WITH THE SAME CHANGE IN
004100*                                TRDENG.
004200*    08/09/26   BLH   TR-1362    WS-PORTVAL-SWITCHES-VIEW AND
004300*                                WS-COST-BASIS-WORK-VIEW SAT
004400*                                UNREFERENCED SINCE TR-1120 -
004500*                                DROPPED BOTH, KEPT THE BASE
004600*                                GROUPS THEY REDEFINED.
004700*    08/09/26   BLH   TR-1366    ADDED A UPSI-0 DEBUG TRACE.
004800*                                WS-PORTVAL-SWITCHES-VIEW IS BACK,
004900*                                NOW FED TO A REAL DISPLAY WHEN A
005000*                                HOLDING MISSES THE PRICE TABLE.
005100*                                WS-COST-BASIS-VIEW AND WS-NET-
005200*                                DEPOSITS-VIEW SPLIT THEIR BASE
005300*                                FIGURES WHOLE/CENTS FOR THE SAME
005400*                                TRACE.
005500*---------------------------------------------------------------
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. USL-486.
006000 OBJECT-COMPUTER. USL-486.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
006400     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
006500*
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*
006900 01  WS-PORTVAL-SWITCHES.
007000     05  WS-PRICE-HIT-SW            PIC X(01) VALUE 'N'.
007100         88  WS-PRICE-HIT               VALUE 'Y'.
007200     05  FILLER                     PIC X(09).
007300*
007400*    WS-PORTVAL-SWITCHES-VIEW - READ ONLY VIEW, FOR THE DEBUG
007500*    TRACE WHEN A HOLDING'S SYMBOL MISSES THE PRICE TABLE.
007600*
007700 01  WS-PORTVAL-SWITCHES-VIEW REDEFINES WS-PORTVAL-SWITCHES.
007800     05  WS-PRICE-HIT-DISP          PIC X(01).
007900     05  FILLER                     PIC X(09).
008000*
008100 01  WS-COST-BASIS-WORK.
008200     05  WS-COST-BASIS-VALUE        PIC S9(11)V99 VALUE ZERO.
008300     05  FILLER                     PIC X(05).
008400*
008500*    WS-COST-BASIS-VIEW - READ ONLY VIEW, WHOLE DOLLARS AND CENTS
008600*    FOR THE DEBUG TRACE IN 1000-VALUE-HOLDING.
008700*
008800 01  WS-COST-BASIS-VIEW REDEFINES WS-COST-BASIS-WORK.
008900     05  WS-COST-BASIS-WHOLE        PIC S9(11).
009000     05  WS-COST-BASIS-FRAC         PIC 99.
009100     05  FILLER                     PIC X(05).
009200*
009300 01  WS-NET-DEPOSITS-WORK.
009400     05  WS-NET-DEPOSITS-VALUE      PIC S9(11)V99 VALUE ZERO.
009500     05  FILLER                     PIC X(05).
009600*
009700*    WS-NET-DEPOSITS-VIEW - READ ONLY VIEW, SAME SPLIT, FOR THE
009800*    DEBUG TRACE IN 2000-VALUE-ACCOUNT.
009900*
010000 01  WS-NET-DEPOSITS-VIEW REDEFINES WS-NET-DEPOSITS-WORK.
010100     05  WS-NET-DEPOSITS-WHOLE     PIC S9(11).
010200     05  WS-NET-DEPOSITS-FRAC      PIC 99.
010300     05  FILLER                     PIC X(05).
010400*
010500 LINKAGE SECTION.
010600 COPY PVLLNK.
010700 COPY HOLDTAB.
010800 COPY ACCTTAB.
010900 COPY PRICEREC.
011000*
011100 PROCEDURE DIVISION USING PVL-LINKAGE HOLD-TABLE ACCT-TABLE
011200         PRC-TABLE.
011300*
011400 0000-PORTVAL-MAIN.
011500     EVALUATE TRUE
011600         WHEN PVL-FN-HOLDING
011700             PERFORM 1000-VALUE-HOLDING THRU 1000-EXIT
011800         WHEN PVL-FN-ACCOUNT
011900             PERFORM 2000-VALUE-ACCOUNT THRU 2000-EXIT
012000         WHEN OTHER
012100             CONTINUE
012200     END-EVALUATE.
012300     GOBACK.
012400*
012500*---------------------------------------------------------------
012600*    1000-VALUE-HOLDING - MARKET VALUE = QUANTITY * CURRENT
012700*    PRICE.  COST BASIS TOTAL = QUANTITY * AVG COST, ROUNDED TO
012800*    TWO DECIMALS.  GAIN/LOSS = MARKET VALUE MINUS COST BASIS.
012900*    A SYMBOL NOT ON THE PRICE TABLE LEAVES ALL THREE AT ZERO.
013000*---------------------------------------------------------------
013100 1000-VALUE-HOLDING.
013200     MOVE ZERO TO PVL-MARKET-VALUE.
013300     MOVE ZERO TO PVL-COST-BASIS.
013400     MOVE ZERO TO PVL-GAIN-LOSS.
013500     MOVE ZERO TO PVL-CURRENT-PRICE.
013600     MOVE 'N' TO PVL-PRICE-FOUND-SW.
013700     MOVE 'N' TO WS-PRICE-HIT-SW.
013800     SET PRC-IDX TO 1.
013900     SEARCH PRC-TABLE-ENTRY
014000         AT END
014100             GO TO 1000-EXIT
014200         WHEN PRC-T-SYMBOL (PRC-IDX) =
014300                 HLD-T-SYMBOL (PVL-HOLD-INDEX)
014400             MOVE 'Y' TO WS-PRICE-HIT-SW
014500             MOVE 'Y' TO PVL-PRICE-FOUND-SW
014600             MOVE PRC-T-PRICE (PRC-IDX) TO PVL-CURRENT-PRICE
014700     END-SEARCH.
014800     IF NOT WS-PRICE-HIT
014900         IF DBG-TRACE-SW-ON
015000             DISPLAY "PORTVAL - PRICE HIT SW AT MISS = "
015100                 WS-PRICE-HIT-DISP
015200         END-IF
015300         GO TO 1000-EXIT
015400     END-IF.
015500     COMPUTE PVL-MARKET-VALUE ROUNDED =
015600         HLD-T-QUANTITY (PVL-HOLD-INDEX) * PVL-CURRENT-PRICE.
015700     COMPUTE WS-COST-BASIS-VALUE ROUNDED =
015800         HLD-T-QUANTITY (PVL-HOLD-INDEX) *
015900         HLD-T-AVG-COST (PVL-HOLD-INDEX).
016000     MOVE WS-COST-BASIS-VALUE TO PVL-COST-BASIS.
016100     COMPUTE PVL-GAIN-LOSS = PVL-MARKET-VALUE - PVL-COST-BASIS.
016200     IF DBG-TRACE-SW-ON
016300         DISPLAY "PORTVAL - COST BASIS = "
016400             WS-COST-BASIS-WHOLE "." WS-COST-BASIS-FRAC
016500     END-IF.
016600 1000-EXIT.
016700     EXIT.
016800*
016900*---------------------------------------------------------------
017000*    2000-VALUE-ACCOUNT - PORTFOLIO VALUE = CASH BALANCE PLUS
017100*    THE HOLDINGS VALUE RPTGEN ACCUMULATED FOR THIS ACCOUNT.
017200*    NET DEPOSITS = LIFETIME DEPOSITS MINUS LIFETIME WITHDRAWALS.
017300*    TOTAL P&L = PORTFOLIO VALUE MINUS NET DEPOSITS - MAY BE
017400*    NEGATIVE.
017500*---------------------------------------------------------------
017600 2000-VALUE-ACCOUNT.
017700     COMPUTE PVL-PORTFOLIO-VALUE =
017800         ACCT-T-CASH-BAL (PVL-ACCT-INDEX) + PVL-HOLDINGS-VALUE.
017900     COMPUTE WS-NET-DEPOSITS-VALUE =
018000         ACCT-T-TOT-DEPOSITS (PVL-ACCT-INDEX) -
018100         ACCT-T-TOT-WDRAWALS (PVL-ACCT-INDEX).
018200     IF DBG-TRACE-SW-ON
018300         DISPLAY "PORTVAL - NET DEPOSITS = "
018400             WS-NET-DEPOSITS-WHOLE "." WS-NET-DEPOSITS-FRAC
018500     END-IF.
018600     MOVE WS-NET-DEPOSITS-VALUE TO PVL-NET-DEPOSITS.
018700     COMPUTE PVL-TOTAL-PNL =
018800         PVL-PORTFOLIO-VALUE - WS-NET-DEPOSITS-VALUE.
018900 2000-EXIT.
019000     EXIT.
