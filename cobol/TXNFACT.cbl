000100****************************************************************
000200*                                                              *
000300*    PROGRAM      TXNFACT                                      *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        ASSIGNS THE NEXT SEQUENTIAL TRANSACTION NUMBER AND     *
000800*        FINISHES OFF THE JOURNAL RECORD ACCTBAT HAS ALREADY    *
000900*        BUILT FROM THE OUTCOME OF ACCTCOR/FNDMGMT/TRDENG.       *
001000*        THIS PROGRAM DOES NOT RE-VALIDATE THE OPERATION - THAT  *
001100*        HAPPENED IN FNDMGMT/TRDENG - IT ONLY ENFORCES THE       *
001200*        JOURNAL RECORD'S OWN SHAPE RULES (SPACES/ZERO ON A      *
001300*        CASH ENTRY'S TRADE FIELDS, AND SO ON).                  *
001400*                                                                *
001500*    CALLED BY    ACCTBAT                                      *
001600*                                                                *
001700****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. TXNFACT.
002000 AUTHOR. R W BRANNIGAN.
002100 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002200 DATE-WRITTEN. 05/02/88.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500*
002600*---------------------------------------------------------------
002700*    AMENDMENT HISTORY
002800*
002900*    DATE       BY    REQUEST    DESCRIPTION
003000*    05/02/88   RWB   TR-0057    ORIGINAL VERSION.  BUILT THE
003100*                                AUDIT LOG RECORD FROM THE
003200*                                FOUR SEPARATE PER-OPERATION LOG
003300*                                LINES IT REPLACED.
003400*    09/02/91   LKH   TR-0398    ADDED TXN-STATUS 88-LEVELS AND
003500*                                THE FAILED-ENTRY PATH - ONLY
003600*                                COMPLETED POSTINGS WERE BEING
003700*                                JOURNALED BEFORE THIS CHANGE.
003800*    01/19/99   PDQ   Y2K-014    REVIEWED - TXN-SEQ IS A PLAIN
003900*                                COUNTER, NOT A DATE. NO CHANGE
004000*                                NEEDED.
004100*    06/27/03   MTS   TR-1120    REWRITTEN AS A CALLED SERVICE
004200*                                SHARED BY ALL FOUR OPERATION
004300*                                TYPES, REPLACING THE SEPARATE
004400*                                LOG-BUILDING CODE THAT USED TO
004500*                                LIVE IN EACH OPERATION'S OWN
004600*                                SERVER PROGRAM.
004700*    08/09/26   BLH   TR-1362    WS-TXNFACT-WORK-VIEW AND WS-SEQ-
004800*                                EDIT-VIEW SAT UNREFERENCED SINCE
004900*                                TR-1120 - DROPPED BOTH, KEPT THE
005000*                                BASE GROUPS THEY REDEFINED.
005100*    08/09/26   BLH   TR-1368    ADDED A UPSI-0 DEBUG TRACE.
005200*                                WS-TXNFACT-VIEW AND WS-SEQ-EDIT-
005300*                                VIEW ARE BACK AND NOW FED BY REAL
005400*                                MOVES, PLUS A NEW WS-COMPLETED-SW
005500*                                VIEW - ALL THREE DISPLAY IN
005600*                                0000-TXNFACT-MAIN WHEN THE SWITCH
005700*                                IS ON.
005800*---------------------------------------------------------------
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. USL-486.
006300 OBJECT-COMPUTER. USL-486.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
006700     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
006800*
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*
007200 01  WS-TXNFACT-WORK.
007300     05  WS-CASH-TYPE-SW            PIC X(01) VALUE 'N'.
007400         88  WS-IS-CASH-TYPE            VALUE 'Y'.
007500     05  FILLER                     PIC X(09).
007600*
007700*    WS-TXNFACT-VIEW - READ ONLY VIEW, THE CASH TYPE SWITCH AS A
007800*    FLAT DISPLAY FIELD FOR THE DEBUG TRACE.
007900*
008000 01  WS-TXNFACT-VIEW REDEFINES WS-TXNFACT-WORK.
008100     05  WS-CASH-TYPE-DISP          PIC X(01).
008200     05  FILLER                     PIC X(09).
008300*
008400 01  WS-COMPLETED-SW-WORK.
008500     05  WS-COMPLETED-SW            PIC X(01) VALUE 'N'.
008600     05  FILLER                     PIC X(09).
008700*
008800*    WS-COMPLETED-SW-VIEW - READ ONLY VIEW, SAME PURPOSE AS
008900*    WS-TXNFACT-VIEW ABOVE, FOR THE POSTING-OUTCOME SWITCH.
009000*
009100 01  WS-COMPLETED-SW-VIEW REDEFINES WS-COMPLETED-SW-WORK.
009200     05  WS-COMPLETED-DISP          PIC X(01).
009300     05  FILLER                     PIC X(09).
009400*
009500 01  WS-SEQ-EDIT-WORK.
009600     05  WS-SEQ-EDIT                PIC 9(08) VALUE ZERO.
009700     05  FILLER                     PIC X(02).
009800*
009900*    WS-SEQ-EDIT-VIEW - READ ONLY VIEW, THE ASSIGNED SEQUENCE
010000*    NUMBER SPLIT HIGH/LOW FOR THE DEBUG TRACE.
010100*
010200 01  WS-SEQ-EDIT-VIEW REDEFINES WS-SEQ-EDIT-WORK.
010300     05  WS-SEQ-EDIT-HIGH           PIC 9(04).
010400     05  WS-SEQ-EDIT-LOW            PIC 9(04).
010500     05  FILLER                     PIC X(02).
010600*
010700 LINKAGE SECTION.
010800 01  LK-NEXT-SEQ                    PIC 9(08) COMP.
010900 COPY JRNLREC.
011000*
011100 PROCEDURE DIVISION USING LK-NEXT-SEQ JRNL-RECORD.
011200*
011300 0000-TXNFACT-MAIN.
011400     MOVE LK-NEXT-SEQ TO TXN-SEQ.
011500     ADD 1 TO LK-NEXT-SEQ.
011600     MOVE TXN-SEQ TO WS-SEQ-EDIT.
011700     MOVE 'N' TO WS-CASH-TYPE-SW.
011800     IF TXN-TYPE = 'DEP ' OR TXN-TYPE = 'WDR '
011900         MOVE 'Y' TO WS-CASH-TYPE-SW
012000     END-IF.
012100     IF WS-IS-CASH-TYPE
012200         MOVE SPACES TO TXN-SYMBOL
012300         MOVE ZERO TO TXN-QUANTITY
012400         MOVE ZERO TO TXN-PRICE
012500     END-IF.
012600     MOVE 'N' TO WS-COMPLETED-SW.
012700     IF TXN-STAT-COMPLETED
012800         MOVE 'Y' TO WS-COMPLETED-SW
012900         MOVE SPACES TO TXN-REASON
013000     END-IF.
013100     IF DBG-TRACE-SW-ON
013200         DISPLAY "TXNFACT - SEQ ASSIGNED (HI/LO) = "
013300             WS-SEQ-EDIT-HIGH "/" WS-SEQ-EDIT-LOW
013400         DISPLAY "TXNFACT - CASH TYPE SW = " WS-CASH-TYPE-DISP
013500         DISPLAY "TXNFACT - COMPLETED SW = " WS-COMPLETED-DISP
013600     END-IF.
013700     GOBACK.
