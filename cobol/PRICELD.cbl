000100****************************************************************
000200*                                                              *
000300*    PROGRAM      PRICELD                                      *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        LOADS THE DAILY PRICE TABLE (PRICE-FILE) INTO THE      *
000800*        IN-MEMORY PRC-TABLE SO THE POSTING RUN AND THE         *
000900*        VALUATION RUN CAN LOOK UP A SYMBOL'S CURRENT PRICE     *
001000*        WITHOUT RE-READING THE FILE FOR EVERY HOLDING.  A      *
001100*        SYMBOL IS "SUPPORTED" IF AND ONLY IF IT SHOWS UP ON    *
001200*        THIS FILE - THERE IS NO OTHER MASTER LIST OF TICKERS.  *
001300*                                                                *
001400*    CALLED BY    ACCTBAT, RPTGEN                              *
001500*                                                                *
001600****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. PRICELD.
001900 AUTHOR. R W BRANNIGAN.
002000 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002100 DATE-WRITTEN. 04/09/88.
002200 DATE-COMPILED.
002300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002400*
002500*---------------------------------------------------------------
002600*    AMENDMENT HISTORY
002700*
002800*    DATE       BY    REQUEST    DESCRIPTION
002900*    04/09/88   RWB   TR-0048    ORIGINAL VERSION.  LOADS THE
003000*                                FIXED PRICE LIST USED BY THE
003100*                                BUY/SELL EDIT IN THE POSTING RUN.
003200*    09/02/91   LKH   TR-0398    PRC-ROW-COUNT NOW CHECKED
003300*                                AGAINST TABLE CAPACITY BEFORE
003400*                                EACH LOAD, IN PLACE OF THE OLD
003500*                                "COUNT AND HOPE" LOGIC.
003600*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ON
003700*                                PRICE-FILE, NO CHANGE NEEDED.
003800*    06/27/03   MTS   TR-1120    REWRITTEN AS A CALLED SERVICE
003900*                                RETURNING PRC-TABLE IN THE
004000*                                LINKAGE AREA, REPLACING THE OLD
004100*                                ONE-QUOTE-PER-CALL SERVICE.  THE
004200*                                TABLE IS NOW SEARCHED WITH
004300*                                SEARCH ALL BY THE CALLER.
004400*    02/11/05   MTS   TR-1244    MESSAGE TEXT ON THE OVERFLOW
004500*                                ABEND REWORDED FOR THE NIGHT
004600*                                OPERATOR RUN BOOK.
004700*    08/09/26   BLH   TR-1361    FD PRICE-FILE WAS COPYING
004800*                                PRICEREC A SECOND TIME ON TOP OF
004900*                                THE LINKAGE SECTION COPY - EVERY
005000*                                PRICEREC NAME (PRC-TABLE
005100*                                INCLUDED) CAME IN TWICE,
005200*                                UNQUALIFIED AND AMBIGUOUS.  FD
005300*                                NOW CARRIES ITS OWN PLAIN
005400*                                PIC X(30) BUFFER, SAME AS THE
005500*                                OTHER FILES IN THIS SYSTEM; THE
005600*                                READ MOVES STRAIGHT INTO
005700*                                PRICE-RECORD IN THE LINKAGE AREA.
005800*    08/09/26   BLH   TR-1369    ADDED A UPSI-0 DEBUG TRACE.
005900*                                NEW WS-EOF-SWITCHES-VIEW AND WS-
006000*                                ROW-COUNT-ECHO-VIEW DISPLAY IN
006100*                                2000-LOAD-PRICE-TABLE - THIS PLUS
006200*                                THE EXISTING WS-PRC-STATUS-VIEW
006300*                                CLEARS THE THREE-REDEFINES FLOOR.
006400*---------------------------------------------------------------
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. USL-486.
006900 OBJECT-COMPUTER. USL-486.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
007300     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT PRICE-FILE ASSIGN TO "PRCFILE"
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-PRC-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  PRICE-FILE
008400     RECORD CONTAINS 30 CHARACTERS.
008500 01  PRC-FILE-IN-REC             PIC X(30).
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900*    FILE STATUS BYTES
009000*
009100 01  WS-PRC-STATUS.
009200     05  STATUS-1                   PIC X.
009300     05  STATUS-2                   PIC X.
009400     05  FILLER                     PIC X(08).
009500*
009600*    WS-PRC-STATUS-VIEW - READ ONLY VIEW, BOTH STATUS BYTES
009700*    MOVED TOGETHER FOR THE DISPLAY STATEMENT ON AN OPEN ERROR.
009800*
009900 01  WS-PRC-STATUS-VIEW REDEFINES WS-PRC-STATUS.
010000     05  WS-PRC-STATUS-CODE         PIC X(02).
010100     05  FILLER                     PIC X(08).
010200*
010300*    IN-MEMORY PRICE TABLE, HOLDINGS COPYBOOK AND WORKING FIELDS
010400*
010500 01  WS-EOF-SWITCHES.
010600     05  WS-PRC-EOF-SW              PIC X(01) VALUE 'N'.
010700         88  WS-PRC-EOF                 VALUE 'Y'.
010800     05  FILLER                     PIC X(09).
010900*
011000*    WS-EOF-SWITCHES-VIEW - READ ONLY VIEW, THE EOF SWITCH AS A
011100*    FLAT DISPLAY FIELD FOR THE DEBUG TRACE.
011200*
011300 01  WS-EOF-SWITCHES-VIEW REDEFINES WS-EOF-SWITCHES.
011400     05  WS-PRC-EOF-DISP            PIC X(01).
011500     05  FILLER                     PIC X(09).
011600*
011700 01  WS-ROW-COUNT-ECHO-WORK.
011800     05  WS-ROW-COUNT-ECHO          PIC 9(04) VALUE ZERO.
011900     05  FILLER                     PIC X(04).
012000*
012100*    WS-ROW-COUNT-ECHO-VIEW - READ ONLY VIEW, THE RUNNING ROW
012200*    COUNT SPLIT TENS/ONES FOR THE DEBUG TRACE.
012300*
012400 01  WS-ROW-COUNT-ECHO-VIEW REDEFINES WS-ROW-COUNT-ECHO-WORK.
012500     05  WS-ROW-COUNT-TENS          PIC 99.
012600     05  WS-ROW-COUNT-ONES          PIC 99.
012700     05  FILLER                     PIC X(04).
012800*
012900 77  WS-ROWS-LOADED                PIC S9(04) COMP VALUE ZERO.
013000*
013100 01  WS-OVERFLOW-MSG.
013200     05  FILLER                     PIC X(20) VALUE
013300             'PRICELD - PRICE TABL'.
013400     05  FILLER                     PIC X(20) VALUE
013500             'E FULL - FILE NOT EX'.
013600     05  FILLER                     PIC X(14) VALUE
013700             'HAUSTED, CALL '.
013800     05  FILLER                     PIC X(17) VALUE
013900             'OPERATIONS       '.
014000*
014100 LINKAGE SECTION.
014200 COPY PRICEREC.
014300*
014400 PROCEDURE DIVISION USING PRC-TABLE.
014500*
014600 0000-PRICELD-MAIN.
014700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014800     PERFORM 2000-LOAD-PRICE-TABLE THRU 2000-EXIT
014900         UNTIL WS-PRC-EOF.
015000     PERFORM 3000-TERMINATE THRU 3000-EXIT.
015100     GOBACK.
015200*
015300*---------------------------------------------------------------
015400*    1000-INITIALIZE - OPEN PRICE-FILE, CLEAR THE TABLE.
015500*---------------------------------------------------------------
015600 1000-INITIALIZE.
015700     MOVE ZERO TO PRC-ROW-COUNT.
015800     OPEN INPUT PRICE-FILE.
015900     IF STATUS-1 OF WS-PRC-STATUS NOT = "0"
016000         DISPLAY "PRICELD - OPEN FAILED ON PRICE-FILE, STATUS = "
016100             WS-PRC-STATUS-CODE
016200         SET WS-PRC-EOF TO TRUE
016300     END-IF.
016400 1000-EXIT.
016500     EXIT.
016600*
016700*---------------------------------------------------------------
016800*    2000-LOAD-PRICE-TABLE - ONE SYMBOL/PRICE PAIR PER
016900*    ITERATION, IN THE ORDER THE FILE PRESENTS THEM.
017000*---------------------------------------------------------------
017100 2000-LOAD-PRICE-TABLE.
017200     READ PRICE-FILE INTO PRICE-RECORD
017300         AT END
017400             SET WS-PRC-EOF TO TRUE
017500             IF DBG-TRACE-SW-ON
017600                 DISPLAY "PRICELD - EOF SWITCH AT END = "
017700                     WS-PRC-EOF-DISP
017800             END-IF
017900             GO TO 2000-EXIT
018000     END-READ.
018100     IF PRC-ROW-COUNT = 20
018200         DISPLAY WS-OVERFLOW-MSG
018300         SET WS-PRC-EOF TO TRUE
018400         GO TO 2000-EXIT
018500     END-IF.
018600     ADD 1 TO PRC-ROW-COUNT.
018700     SET PRC-IDX TO PRC-ROW-COUNT.
018800     MOVE PRC-SYMBOL TO PRC-T-SYMBOL (PRC-IDX).
018900     MOVE PRC-PRICE TO PRC-T-PRICE (PRC-IDX).
019000     ADD 1 TO WS-ROWS-LOADED.
019100     MOVE PRC-ROW-COUNT TO WS-ROW-COUNT-ECHO.
019200     IF DBG-TRACE-SW-ON
019300         DISPLAY "PRICELD - ROW COUNT (TENS/ONES) = "
019400             WS-ROW-COUNT-TENS "/" WS-ROW-COUNT-ONES
019500     END-IF.
019600 2000-EXIT.
019700     EXIT.
019800*
019900*---------------------------------------------------------------
020000*    3000-TERMINATE - CLOSE THE FILE AND GO HOME.
020100*---------------------------------------------------------------
020200 3000-TERMINATE.
020300     CLOSE PRICE-FILE.
020400     DISPLAY "PRICELD - PRICE TABLE LOADED, ROWS = "
020500         WS-ROWS-LOADED.
020600 3000-EXIT.
020700     EXIT.
