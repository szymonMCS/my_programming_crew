000100*****************************************************************
000200*                                                               *
000300*    ACCTTAB  -  IN-MEMORY ACCOUNT TABLE                        *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        ACCOUNT-FILE IS LOADED HERE ONCE AT THE START OF THE   *
000700*        RUN (ACCTBAT) OR THE VALUATION STEP (RPTGEN).  THE     *
000800*        FILE ARRIVES IN ASCENDING ACCT-ID SEQUENCE SO THE      *
000900*        TABLE CAN BE SEARCHED WITH SEARCH ALL (BINARY SEARCH)  *
001000*        INSTEAD OF A KEYED FILE RE-READ FOR EVERY OPERATION.   *
001100*        CAPACITY = 100 ACCOUNTS.                                *
001200*                                                               *
001300*    USED BY - ACCTBAT, ACCTCOR, RPTGEN                         *
001400*                                                               *
001500*---------------------------------------------------------------*
001600*    AMENDMENT HISTORY                                          *
001700*                                                                *
001800*    DATE       BY    REQUEST    DESCRIPTION                    *
001900*    06/27/03   MTS   TR-1120    ORIGINAL TABLE, REPLACES THE    *
002000*                                EARLIER DESIGN THAT RE-READ     *
002100*                                ACCOUNT-FILE RANDOM BY KEY FOR  *
002200*                                EVERY OPERATION.                *
002300*****************************************************************
002400 01  ACCT-TABLE.
002500     05  ACCT-ROW-COUNT              PIC S9(04) COMP VALUE ZERO.
002600     05  ACCT-TABLE-ROW
002700             OCCURS 1 TO 100 TIMES DEPENDING ON ACCT-ROW-COUNT
002800             ASCENDING KEY IS ACCT-T-ID
002900             INDEXED BY ACCT-IDX.
003000         10  ACCT-T-ID               PIC X(10).
003100         10  ACCT-T-USER-ID          PIC X(10).
003200         10  ACCT-T-STATUS           PIC X(01).
003300             88  ACCT-T-ACTIVE           VALUE 'A'.
003400             88  ACCT-T-SUSPENDED        VALUE 'S'.
003500             88  ACCT-T-CLOSED           VALUE 'C'.
003600         10  ACCT-T-CASH-BAL         PIC S9(11)V99.
003700         10  ACCT-T-TOT-DEPOSITS     PIC S9(11)V99.
003800         10  ACCT-T-TOT-WDRAWALS     PIC S9(11)V99.
