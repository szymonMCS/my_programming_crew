000100****************************************************************
000200*                                                              *
000300*    PROGRAM      RPTGEN                                       *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        NIGHTLY VALUATION REPORT.  RE-READS THE POSTED ACCOUNT  *
000800*        MASTER AND HOLDINGS FILE (THE ONES ACCTBAT JUST WROTE), *
000900*        RELOADS THE PRICE TABLE, AND PRINTS ONE SECTION PER      *
001000*        ACCOUNT IN ACCOUNT-ID ORDER - A HEADING, ONE DETAIL       *
001100*        LINE PER HOLDING, AN ACCOUNT TOTAL, AND A FINAL GRAND     *
001200*        TOTAL LINE ACROSS ALL ACCOUNTS.  ALL THE ARITHMETIC IS    *
001300*        DONE BY PORTVAL - THIS PROGRAM ONLY EDITS AND PRINTS.     *
001400*                                                                *
001500*    CALLS        PRICELD, PORTVAL                              *
001600*                                                                *
001700****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. RPTGEN.
002000 AUTHOR. L K HENNESSY.
002100 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002200 DATE-WRITTEN. 03/30/95.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500*
002600*---------------------------------------------------------------
002700*    AMENDMENT HISTORY
002800*
002900*    DATE       BY    REQUEST    DESCRIPTION
003000*    03/30/95   LKH   TR-0777    ORIGINAL VERSION.  FIRST CUT OF
003100*                                THE VALUATION REPORT REQUESTED
003200*                                BY THE BROKERAGE OPERATIONS DESK
003300*                                - ONE PAGE OF DETAIL PER ACCOUNT,
003400*                                NO PAGE BREAK LOGIC YET.
003500*    01/19/99   PDQ   Y2K-014    RUN DATE ON THE PAGE HEADING
003600*                                CONFIRMED AS A TWO-DIGIT YEAR -
003700*                                THIS IS A PRINT LABEL ONLY, NOT A
003800*                                STORED DATE, SO LEFT AS IS PER
003900*                                THE REVIEW COMMITTEE RULING.
004000*    06/27/03   MTS   TR-1120    REWRITTEN AGAINST THE IN-MEMORY
004100*                                ACCT-TABLE/HOLD-TABLE/PRC-TABLE,
004200*                                BUILT THE SAME WAY ACCTBAT BUILDS
004300*                                THEM, REPLACING THE OLD RANDOM-
004400*                                READ-PER-HOLDING DESIGN.
004500*    02/11/05   MTS   TR-1244    ADDED THE PAGE-BREAK/LINE-COUNTER
004600*                                LOGIC - A LARGE ACCOUNT WITH MANY
004700*                                HOLDINGS WAS RUNNING THE DETAIL
004800*                                SECTION OFF THE BOTTOM OF THE
004900*                                FORM WITH NO HEADING REPEATED.
005000*    08/09/26   BLH   TR-1362    WS-RUN-DATE-VIEW AND WS-ACCT-
005100*                                ACCUM-VIEW SAT UNREFERENCED SINCE
005200*                                TR-1120 - DROPPED BOTH, KEPT THE
005300*                                BASE GROUPS THEY REDEFINED.
005400*    08/09/26   BLH   TR-1367    ADDED A UPSI-0 DEBUG TRACE.
005500*                                WS-RUN-DATE-VIEW AND WS-EOF-
005600*                                SWITCHES-VIEW ARE BACK, NOW FED TO
005700*                                REAL DISPLAYS IN 1000-INITIALIZE;
005800*                                WS-ACCT-ACCUM-VIEW SPLITS THE
005900*                                RUNNING HOLDINGS TOTAL WHOLE/CENTS
006000*                                FOR A TRACE IN 2600-PRINT-ACCOUNT-
006100*                                TOTALS.
006200*---------------------------------------------------------------
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. USL-486.
006700 OBJECT-COMPUTER. USL-486.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
007100     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ACCOUNT-OUT ASSIGN TO "ACCTOUT"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-ACCT-IN-STATUS.
007800     SELECT HOLDINGS-OUT ASSIGN TO "HOLDOUT"
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-HOLD-IN-STATUS.
008100     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-RPT-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  ACCOUNT-OUT
008900     RECORD CONTAINS 80 CHARACTERS.
009000 01  ACCT-FILE-IN-REC            PIC X(80).
009100*
009200 FD  HOLDINGS-OUT
009300     RECORD CONTAINS 60 CHARACTERS.
009400 01  HOLD-FILE-IN-REC            PIC X(60).
009500*
009600 FD  REPORT-FILE
009700     RECORD CONTAINS 132 CHARACTERS.
009800 01  RPT-FILE-REC                PIC X(132).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200*    FILE STATUS BYTES
010300*
010400 01  WS-FILE-STATUSES.
010500     05  WS-ACCT-IN-STATUS.
010600         10  ACCT-IN-STAT-1          PIC X.
010700         10  ACCT-IN-STAT-2          PIC X.
010800     05  WS-HOLD-IN-STATUS.
010900         10  HOLD-IN-STAT-1          PIC X.
011000         10  HOLD-IN-STAT-2          PIC X.
011100     05  WS-RPT-STATUS.
011200         10  RPT-STAT-1              PIC X.
011300         10  RPT-STAT-2              PIC X.
011400     05  FILLER                      PIC X(14).
011500*
011600 01  WS-EOF-SWITCHES.
011700     05  WS-ACCT-IN-EOF-SW          PIC X(01) VALUE 'N'.
011800         88  WS-ACCT-IN-EOF             VALUE 'Y'.
011900     05  WS-HOLD-IN-EOF-SW          PIC X(01) VALUE 'N'.
012000         88  WS-HOLD-IN-EOF             VALUE 'Y'.
012100     05  FILLER                     PIC X(08).
012200*
012300*    WS-EOF-SWITCHES-VIEW - READ ONLY VIEW, BOTH EOF SWITCHES AS A
012400*    SINGLE DISPLAY FIELD FOR THE DEBUG TRACE AT END OF LOAD.
012500*
012600 01  WS-EOF-SWITCHES-VIEW REDEFINES WS-EOF-SWITCHES.
012700     05  WS-EOF-SWITCHES-DISP      PIC X(02).
012800     05  FILLER                     PIC X(08).
012900*
013000*    PAGE AND LINE CONTROL - A NEW PAGE HEADING IS FORCED WHEN
013100*    WS-LINE-CTR PASSES THE FORM DEPTH (SET AT 50 LINES BELOW).
013200*
013300 77  WS-PAGE-NO                     PIC S9(04) COMP VALUE 1.
013400 77  WS-LINE-CTR                    PIC S9(04) COMP VALUE 99.
013500*
013600 01  WS-RUN-DATE-WORK.
013700     05  WS-RUN-DATE-YY             PIC 9(02).
013800     05  WS-RUN-DATE-MM             PIC 9(02).
013900     05  WS-RUN-DATE-DD             PIC 9(02).
014000     05  FILLER                     PIC X(02).
014100*
014200*    WS-RUN-DATE-VIEW - READ ONLY VIEW, THE THREE DATE COMPONENTS
014300*    AS ONE NUMERIC FIELD FOR THE DEBUG TRACE IN 1000-INITIALIZE.
014400*
014500 01  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-WORK.
014600     05  WS-RUN-DATE-NUMERIC        PIC 9(06).
014700     05  FILLER                     PIC X(02).
014800*
014900 01  WS-RUN-DATE-DISPLAY            PIC X(08) VALUE SPACES.
015000*
015100*    RUNNING HOLDINGS-VALUE TOTAL FOR THE ACCOUNT CURRENTLY
015200*    BEING PRINTED - FED TO PORTVAL'S ACCOUNT FUNCTION AT THE
015300*    ACCOUNT BREAK.
015400*
015500 01  WS-ACCT-ACCUM-WORK.
015600     05  WS-ACCT-HOLDINGS-VALUE     PIC S9(11)V99 VALUE ZERO.
015700     05  FILLER                     PIC X(05).
015800*
015900*    WS-ACCT-ACCUM-VIEW - READ ONLY VIEW, WHOLE DOLLARS AND CENTS
016000*    FOR THE DEBUG TRACE IN 2600-PRINT-ACCOUNT-TOTALS.
016100*
016200 01  WS-ACCT-ACCUM-VIEW REDEFINES WS-ACCT-ACCUM-WORK.
016300     05  WS-ACCT-HOLDINGS-WHOLE     PIC S9(11).
016400     05  WS-ACCT-HOLDINGS-FRAC      PIC 99.
016500     05  FILLER                     PIC X(05).
016600*
016700*    PRINT LINES - ONE GROUP PER LINE TYPE, EACH PADDED TO THE
016800*    FULL 132-COLUMN REPORT WIDTH.
016900*
017000 01  WS-PAGE-HEADING-LINE.
017100     05  FILLER                     PIC X(05).
017200     05  PHD-TITLE                  PIC X(50) VALUE
017300         'SIMTRADE SECURITIES - PORTFOLIO VALUATION REPORT'.
017400     05  FILLER                     PIC X(10).
017500     05  FILLER                     PIC X(10) VALUE 'RUN DATE: '.
017600     05  PHD-RUN-DATE               PIC X(08).
017700     05  FILLER                     PIC X(10).
017800     05  FILLER                     PIC X(06) VALUE 'PAGE: '.
017900     05  PHD-PAGE-NO                PIC ZZZ9.
018000     05  FILLER                     PIC X(29).
018100*
018200 01  WS-ACCT-HEADING-LINE.
018300     05  FILLER                     PIC X(03).
018400     05  FILLER                     PIC X(09) VALUE 'ACCOUNT: '.
018500     05  AHD-ACCT-ID                PIC X(10).
018600     05  FILLER                     PIC X(04).
018700     05  FILLER                     PIC X(08) VALUE 'STATUS: '.
018800     05  AHD-STATUS                 PIC X(01).
018900     05  FILLER                     PIC X(04).
019000     05  FILLER                     PIC X(14) VALUE
019100         'CASH BALANCE: '.
019200     05  AHD-CASH-BAL               PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
019300     05  FILLER                     PIC X(61).
019400*
019500 01  WS-COLUMN-HEADING-LINE.
019600     05  FILLER                     PIC X(10).
019700     05  FILLER                     PIC X(45) VALUE
019800         'SYMBOL   QUANTITY      AVG COST   CURR PRICE'.
019900     05  FILLER                     PIC X(44) VALUE
020000         '    COST BASIS     MKT VALUE      GAIN/LOSS'.
020100     05  FILLER                     PIC X(33).
020200*
020300 01  WS-DETAIL-LINE.
020400     05  FILLER                     PIC X(05).
020500     05  DTL-SYMBOL                 PIC X(05).
020600     05  FILLER                     PIC X(03).
020700     05  DTL-QUANTITY               PIC ZZZ,ZZZ,ZZ9-.
020800     05  FILLER                     PIC X(03).
020900     05  DTL-AVG-COST               PIC ZZZ,ZZZ,ZZ9.9999-.
021000     05  FILLER                     PIC X(03).
021100     05  DTL-PRICE                  PIC ZZZ,ZZZ,ZZ9.99-.
021200     05  FILLER                     PIC X(03).
021300     05  DTL-COST-BASIS             PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
021400     05  FILLER                     PIC X(03).
021500     05  DTL-MKT-VALUE              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
021600     05  FILLER                     PIC X(03).
021700     05  DTL-GAIN-LOSS              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
021800     05  FILLER                     PIC X(06).
021900*
022000 01  WS-ATL-LINE-1.
022100     05  FILLER                     PIC X(05).
022200     05  FILLER                     PIC X(20) VALUE
022300         'ACCOUNT TOTALS -    '.
022400     05  FILLER                     PIC X(16) VALUE
022500         'HOLDINGS VALUE: '.
022600     05  ATL-HOLDINGS-VALUE         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
022700     05  FILLER                     PIC X(05).
022800     05  FILLER                     PIC X(18) VALUE
022900         'PORTFOLIO VALUE:  '.
023000     05  ATL-PORTFOLIO-VALUE        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
023100     05  FILLER                     PIC X(32).
023200*
023300 01  WS-ATL-LINE-2.
023400     05  FILLER                     PIC X(25).
023500     05  FILLER                     PIC X(14) VALUE
023600         'NET DEPOSITS: '.
023700     05  ATL-NET-DEPOSITS           PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
023800     05  FILLER                     PIC X(05).
023900     05  FILLER                     PIC X(12) VALUE
024000         'TOTAL P&L:  '.
024100     05  ATL-TOTAL-PNL              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
024200     05  FILLER                     PIC X(40).
024300*
024400 01  WS-GTL-LINE-1.
024500     05  FILLER                     PIC X(03).
024600     05  FILLER                     PIC X(16) VALUE
024700         'GRAND TOTALS -  '.
024800     05  FILLER                     PIC X(10) VALUE
024900         'ACCOUNTS: '.
025000     05  GTL-ACCOUNT-COUNT          PIC ZZZ9.
025100     05  FILLER                     PIC X(05).
025200     05  FILLER                     PIC X(06) VALUE 'CASH: '.
025300     05  GTL-CASH                   PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
025400     05  FILLER                     PIC X(05).
025500     05  FILLER                     PIC X(10) VALUE
025600         'HOLDINGS: '.
025700     05  GTL-HOLDINGS               PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
025800     05  FILLER                     PIC X(37).
025900*
026000 01  WS-GTL-LINE-2.
026100     05  FILLER                     PIC X(19).
026200     05  FILLER                     PIC X(11) VALUE
026300         'PORTFOLIO: '.
026400     05  GTL-PORTFOLIO              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
026500     05  FILLER                     PIC X(05).
026600     05  FILLER                     PIC X(06) VALUE 'P&L: '.
026700     05  GTL-TOTAL-PNL              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
026800     05  FILLER                     PIC X(55).
026900*
027000 COPY ACCTREC.
027100 COPY HOLDREC.
027200 COPY ACCTTAB.
027300 COPY HOLDTAB.
027400 COPY PRICEREC.
027500 COPY PVLLNK.
027600 COPY RUNTOTS.
027700*
027800 PROCEDURE DIVISION.
027900*
028000 0000-RPTGEN-MAIN.
028100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
028200     PERFORM 2000-PROCESS-ACCOUNTS THRU 2000-EXIT
028300         VARYING ACCT-IDX FROM 1 BY 1
028400         UNTIL ACCT-IDX > ACCT-ROW-COUNT.
028500     PERFORM 3000-PRINT-GRAND-TOTALS THRU 3000-EXIT.
028600     CLOSE REPORT-FILE.
028700     GOBACK.
028800*
028900*---------------------------------------------------------------
029000*    1000-INITIALIZE - RELOAD THE PRICE TABLE, REREAD THE POSTED
029100*    ACCOUNT MASTER AND HOLDINGS FILE INTO THE SAME IN-MEMORY
029200*    TABLES ACCTBAT USES, OPEN THE REPORT, CLEAR THE GRAND
029300*    TOTALS.
029400*---------------------------------------------------------------
029500 1000-INITIALIZE.
029600     CALL "PRICELD" USING PRC-TABLE.
029700     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT.
029800     PERFORM 1200-LOAD-HOLDINGS THRU 1200-EXIT.
029900     IF DBG-TRACE-SW-ON
030000         DISPLAY "RPTGEN - EOF SWITCHES AFTER LOAD = "
030100             WS-EOF-SWITCHES-DISP
030200     END-IF.
030300     OPEN OUTPUT REPORT-FILE.
030400     ACCEPT WS-RUN-DATE-WORK FROM DATE.
030500     IF DBG-TRACE-SW-ON
030600         DISPLAY "RPTGEN - RUN DATE (YYMMDD) = "
030700             WS-RUN-DATE-NUMERIC
030800     END-IF.
030900     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-DISPLAY (1:2).
031000     MOVE '/' TO WS-RUN-DATE-DISPLAY (3:1).
031100     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DISPLAY (4:2).
031200     MOVE '/' TO WS-RUN-DATE-DISPLAY (6:1).
031300     MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-DISPLAY (7:2).
031400     MOVE ZERO TO WS-GR-ACCOUNT-COUNT.
031500     MOVE ZERO TO WS-GR-CASH-BAL.
031600     MOVE ZERO TO WS-GR-HOLDINGS-VALUE.
031700     MOVE ZERO TO WS-GR-PORTFOLIO-VALUE.
031800     MOVE ZERO TO WS-GR-TOTAL-PNL.
031900 1000-EXIT.
032000     EXIT.
032100*
032200 1100-LOAD-ACCOUNTS.
032300     MOVE ZERO TO ACCT-ROW-COUNT.
032400     OPEN INPUT ACCOUNT-OUT.
032500     IF ACCT-IN-STAT-1 NOT = "0"
032600         DISPLAY "RPTGEN - OPEN FAILED ON ACCOUNT-OUT, STAT = "
032700             WS-ACCT-IN-STATUS
032800         SET WS-ACCT-IN-EOF TO TRUE
032900     END-IF.
033000     PERFORM 1110-LOAD-ONE-ACCOUNT THRU 1110-EXIT
033100         UNTIL WS-ACCT-IN-EOF.
033200     CLOSE ACCOUNT-OUT.
033300 1100-EXIT.
033400     EXIT.
033500*
033600 1110-LOAD-ONE-ACCOUNT.
033700     READ ACCOUNT-OUT INTO ACCT-RECORD
033800         AT END
033900             SET WS-ACCT-IN-EOF TO TRUE
034000             GO TO 1110-EXIT
034100     END-READ.
034200     ADD 1 TO ACCT-ROW-COUNT.
034300     SET ACCT-IDX TO ACCT-ROW-COUNT.
034400     MOVE ACCT-ID             TO ACCT-T-ID (ACCT-IDX).
034500     MOVE ACCT-USER-ID        TO ACCT-T-USER-ID (ACCT-IDX).
034600     MOVE ACCT-STATUS         TO ACCT-T-STATUS (ACCT-IDX).
034700     MOVE ACCT-CASH-BAL       TO ACCT-T-CASH-BAL (ACCT-IDX).
034800     MOVE ACCT-TOT-DEPOSITS   TO ACCT-T-TOT-DEPOSITS (ACCT-IDX).
034900     MOVE ACCT-TOT-WDRAWALS   TO ACCT-T-TOT-WDRAWALS (ACCT-IDX).
035000 1110-EXIT.
035100     EXIT.
035200*
035300 1200-LOAD-HOLDINGS.
035400     MOVE ZERO TO HOLD-ROW-COUNT.
035500     OPEN INPUT HOLDINGS-OUT.
035600     IF HOLD-IN-STAT-1 NOT = "0"
035700         DISPLAY "RPTGEN - OPEN FAILED ON HOLDINGS-OUT, STAT = "
035800             WS-HOLD-IN-STATUS
035900         SET WS-HOLD-IN-EOF TO TRUE
036000     END-IF.
036100     PERFORM 1210-LOAD-ONE-HOLDING THRU 1210-EXIT
036200         UNTIL WS-HOLD-IN-EOF.
036300     CLOSE HOLDINGS-OUT.
036400 1200-EXIT.
036500     EXIT.
036600*
036700 1210-LOAD-ONE-HOLDING.
036800     READ HOLDINGS-OUT INTO HOLD-RECORD
036900         AT END
037000             SET WS-HOLD-IN-EOF TO TRUE
037100             GO TO 1210-EXIT
037200     END-READ.
037300     ADD 1 TO HOLD-ROW-COUNT.
037400     SET HOLD-IDX TO HOLD-ROW-COUNT.
037500     MOVE HLD-ACCT-ID   TO HLD-T-ACCT-ID (HOLD-IDX).
037600     MOVE HLD-SYMBOL    TO HLD-T-SYMBOL (HOLD-IDX).
037700     MOVE HLD-QUANTITY  TO HLD-T-QUANTITY (HOLD-IDX).
037800     MOVE HLD-AVG-COST  TO HLD-T-AVG-COST (HOLD-IDX).
037900     MOVE 'N'           TO HLD-T-DROPPED (HOLD-IDX).
038000 1210-EXIT.
038100     EXIT.
038200*
038300*---------------------------------------------------------------
038400*    2000-PROCESS-ACCOUNTS - CONTROL BREAK ON ACCOUNT.  HOLDINGS-
038500*    OUT WAS ALREADY STRIPPED OF DROPPED/ZERO-SHARE ROWS BY
038600*    ACCTBAT, SO EVERY ROW FOUND HERE FOR THIS ACCOUNT IS A LIVE
038700*    HOLDING.  HOLD-TABLE-ROW CARRIES NO ASCENDING KEY (SEE
038800*    HOLDTAB), SO EACH ACCOUNT'S HOLDINGS ARE FOUND BY A FULL
038900*    SEQUENTIAL PASS RATHER THAN A RANGE STOP.
039000*---------------------------------------------------------------
039100 2000-PROCESS-ACCOUNTS.
039200     PERFORM 2100-PRINT-ACCT-HEADING THRU 2100-EXIT.
039300     MOVE ZERO TO WS-ACCT-HOLDINGS-VALUE.
039400     PERFORM 2200-PROCESS-ONE-HOLDING THRU 2200-EXIT
039500         VARYING HOLD-IDX FROM 1 BY 1
039600         UNTIL HOLD-IDX > HOLD-ROW-COUNT.
039700     PERFORM 2600-PRINT-ACCOUNT-TOTALS THRU 2600-EXIT.
039800 2000-EXIT.
039900     EXIT.
040000*
040100 2100-PRINT-ACCT-HEADING.
040200     IF WS-LINE-CTR > 50
040300         PERFORM 2110-PRINT-PAGE-HEADING THRU 2110-EXIT
040400     END-IF.
040500     MOVE ACCT-T-ID (ACCT-IDX)       TO AHD-ACCT-ID.
040600     MOVE ACCT-T-STATUS (ACCT-IDX)   TO AHD-STATUS.
040700     MOVE ACCT-T-CASH-BAL (ACCT-IDX) TO AHD-CASH-BAL.
040800     WRITE RPT-FILE-REC FROM WS-ACCT-HEADING-LINE.
040900     WRITE RPT-FILE-REC FROM WS-COLUMN-HEADING-LINE.
041000     ADD 3 TO WS-LINE-CTR.
041100 2100-EXIT.
041200     EXIT.
041300*
041400 2110-PRINT-PAGE-HEADING.
041500     MOVE WS-RUN-DATE-DISPLAY TO PHD-RUN-DATE.
041600     MOVE WS-PAGE-NO TO PHD-PAGE-NO.
041700     WRITE RPT-FILE-REC FROM WS-PAGE-HEADING-LINE.
041800     ADD 1 TO WS-PAGE-NO.
041900     MOVE ZERO TO WS-LINE-CTR.
042000 2110-EXIT.
042100     EXIT.
042200*
042300 2200-PROCESS-ONE-HOLDING.
042400     IF HLD-T-ACCT-ID (HOLD-IDX) NOT = ACCT-T-ID (ACCT-IDX)
042500         GO TO 2200-EXIT
042600     END-IF.
042700     SET PVL-FN-HOLDING TO TRUE.
042800     SET PVL-HOLD-INDEX TO HOLD-IDX.
042900     CALL "PORTVAL" USING PVL-LINKAGE HOLD-TABLE ACCT-TABLE
043000         PRC-TABLE.
043100     PERFORM 2300-PRINT-DETAIL-LINE THRU 2300-EXIT.
043200     ADD PVL-MARKET-VALUE TO WS-ACCT-HOLDINGS-VALUE.
043300 2200-EXIT.
043400     EXIT.
043500*
043600 2300-PRINT-DETAIL-LINE.
043700     MOVE HLD-T-SYMBOL (HOLD-IDX)    TO DTL-SYMBOL.
043800     MOVE HLD-T-QUANTITY (HOLD-IDX)  TO DTL-QUANTITY.
043900     MOVE HLD-T-AVG-COST (HOLD-IDX)  TO DTL-AVG-COST.
044000     MOVE PVL-CURRENT-PRICE          TO DTL-PRICE.
044100     MOVE PVL-COST-BASIS             TO DTL-COST-BASIS.
044200     MOVE PVL-MARKET-VALUE           TO DTL-MKT-VALUE.
044300     MOVE PVL-GAIN-LOSS              TO DTL-GAIN-LOSS.
044400     WRITE RPT-FILE-REC FROM WS-DETAIL-LINE.
044500     ADD 1 TO WS-LINE-CTR.
044600 2300-EXIT.
044700     EXIT.
044800*
044900 2600-PRINT-ACCOUNT-TOTALS.
045000     IF DBG-TRACE-SW-ON
045100         DISPLAY "RPTGEN - ACCT HOLDINGS TOTAL = "
045200             WS-ACCT-HOLDINGS-WHOLE "." WS-ACCT-HOLDINGS-FRAC
045300     END-IF.
045400     SET PVL-FN-ACCOUNT TO TRUE.
045500     SET PVL-ACCT-INDEX TO ACCT-IDX.
045600     MOVE WS-ACCT-HOLDINGS-VALUE TO PVL-HOLDINGS-VALUE.
045700     CALL "PORTVAL" USING PVL-LINKAGE HOLD-TABLE ACCT-TABLE
045800         PRC-TABLE.
045900     MOVE WS-ACCT-HOLDINGS-VALUE TO ATL-HOLDINGS-VALUE.
046000     MOVE PVL-PORTFOLIO-VALUE    TO ATL-PORTFOLIO-VALUE.
046100     WRITE RPT-FILE-REC FROM WS-ATL-LINE-1.
046200     MOVE PVL-NET-DEPOSITS       TO ATL-NET-DEPOSITS.
046300     MOVE PVL-TOTAL-PNL          TO ATL-TOTAL-PNL.
046400     WRITE RPT-FILE-REC FROM WS-ATL-LINE-2.
046500     ADD 2 TO WS-LINE-CTR.
046600     ADD 1 TO WS-GR-ACCOUNT-COUNT.
046700     ADD ACCT-T-CASH-BAL (ACCT-IDX) TO WS-GR-CASH-BAL.
046800     ADD WS-ACCT-HOLDINGS-VALUE TO WS-GR-HOLDINGS-VALUE.
046900     ADD PVL-PORTFOLIO-VALUE TO WS-GR-PORTFOLIO-VALUE.
047000     ADD PVL-TOTAL-PNL TO WS-GR-TOTAL-PNL.
047100 2600-EXIT.
047200     EXIT.
047300*
047400*---------------------------------------------------------------
047500*    3000-PRINT-GRAND-TOTALS - ONE PAIR OF LINES AT END OF
047600*    REPORT, TOTALS ACROSS EVERY ACCOUNT PROCESSED THIS RUN.
047700*---------------------------------------------------------------
047800 3000-PRINT-GRAND-TOTALS.
047900     MOVE WS-GR-ACCOUNT-COUNT    TO GTL-ACCOUNT-COUNT.
048000     MOVE WS-GR-CASH-BAL         TO GTL-CASH.
048100     MOVE WS-GR-HOLDINGS-VALUE   TO GTL-HOLDINGS.
048200     WRITE RPT-FILE-REC FROM WS-GTL-LINE-1.
048300     MOVE WS-GR-PORTFOLIO-VALUE  TO GTL-PORTFOLIO.
048400     MOVE WS-GR-TOTAL-PNL        TO GTL-TOTAL-PNL.
048500     WRITE RPT-FILE-REC FROM WS-GTL-LINE-2.
048600 3000-EXIT.
048700     EXIT.
