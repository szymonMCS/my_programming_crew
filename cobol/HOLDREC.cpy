000100*****************************************************************
000200*                                                               *
000300*    HOLDREC  -  STOCK HOLDING RECORD                           *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        ONE OCCURRENCE PER ACCOUNT/SYMBOL COMBINATION FOR      *
000700*        WHICH THE ACCOUNT CURRENTLY HOLDS SHARES.  AVERAGE     *
000800*        COST CARRIES FOUR DECIMAL PLACES BECAUSE IT IS THE     *
000900*        RESULT OF A DIVISION (MOVING AVERAGE ON EACH BUY) -    *
001000*        MONEY AMOUNTS DERIVED FROM IT ARE ROUNDED BACK TO      *
001100*        TWO PLACES BY THE PROGRAMS THAT USE THEM.  FILE IS     *
001200*        MAINTAINED IN ASCENDING HLD-ACCT-ID, HLD-SYMBOL        *
001300*        SEQUENCE.  A HOLDING REDUCED TO ZERO SHARES BY A       *
001400*        SELL IS DROPPED FROM THE OUTPUT FILE.                  *
001500*                                                               *
001600*    RECORD LENGTH = 60 BYTES, FIXED.                           *
001700*                                                               *
001800*    USED BY - ACCTBAT, TRDENG, RPTGEN, PORTVAL (VIA HOLDTAB)   *
001900*                                                               *
002000*---------------------------------------------------------------*
002100*    AMENDMENT HISTORY                                          *
002200*                                                                *
002300*    DATE       BY    REQUEST    DESCRIPTION                    *
002400*    03/14/88   RWB   TR-0041    ORIGINAL LAYOUT.                *
002500*    11/30/93   LKH   TR-0612    WIDENED HLD-QUANTITY FROM       *
002600*                                9(7) TO 9(9) - SOME CUSTODY     *
002700*                                ACCOUNTS WERE OVERFLOWING.      *
002800*    06/27/03   MTS   TR-1120    ADDED HLD-COST-VIEW REDEFINES   *
002900*                                SPLITTING THE AVERAGE COST      *
003000*                                INTO WHOLE-DOLLAR/FRACTION      *
003100*                                PARTS FOR THE EDIT ROUTINE IN   *
003200*                                RPTGEN.                         *
003300*    08/09/26   BLH   TR-1362    RPTGEN MOVES HLD-AVG-COST        *
003400*                                STRAIGHT ACROSS - IT NEVER USED   *
003500*                                HLD-COST-VIEW.  SAT UNREFERENCED  *
003600*                                SINCE TR-1120.  DROPPED.          *
003700*****************************************************************
003800 01  HOLD-RECORD.
003900     05  HLD-ACCT-ID                 PIC X(10).
004000     05  HLD-SYMBOL                  PIC X(05).
004100     05  HLD-QUANTITY                PIC S9(09).
004200     05  HLD-AVG-COST                PIC S9(09)V9(04).
004300     05  FILLER                      PIC X(23).
