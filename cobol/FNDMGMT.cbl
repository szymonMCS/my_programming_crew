000100****************************************************************
000200*                                                              *
000300*    PROGRAM      FNDMGMT                                      *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        VALIDATES AND POSTS A DEPOSIT OR WITHDRAWAL REQUEST    *
000800*        AGAINST THE CONFIGURED DOLLAR LIMITS AND THE ACCOUNT'S  *
000900*        AVAILABLE CASH.  DOES NOT TOUCH THE ACCOUNT TABLE       *
001000*        DIRECTLY - ALL POSTING IS DONE THROUGH ACCTCOR SO THE   *
001100*        NON-NEGATIVE BALANCE RULE LIVES IN ONE PLACE.           *
001200*                                                                *
001300*    CALLED BY    ACCTBAT                                      *
001400*                                                                *
001500****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. FNDMGMT.
001800 AUTHOR. R W BRANNIGAN.
001900 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002000 DATE-WRITTEN. 04/15/88.
002100 DATE-COMPILED.
002200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*
002400*---------------------------------------------------------------
002500*    AMENDMENT HISTORY
002600*
002700*    DATE       BY    REQUEST    DESCRIPTION
002800*    04/15/88   RWB   TR-0052    ORIGINAL VERSION.  DEPOSIT AND
002900*                                WITHDRAWAL LIMITS WERE FIXED
003000*                                HERE AS 88-LEVELS AGAINST THE
003100*                                REQUEST AMOUNT.
003200*    11/30/93   LKH   TR-0612    WITHDRAWAL UPPER LIMIT RAISED
003300*                                FROM $250,000.00 TO THE CURRENT
003400*                                $1,000,000.00 CAP - INSTITUTION-
003500*                                AL ACCOUNTS WERE REJECTING.
003600*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ON
003700*                                THIS RECORD, NO CHANGE NEEDED.
003800*    06/27/03   MTS   TR-1120    REWRITTEN AS A CALLED SERVICE
003900*                                AGAINST ACCTCOR, IN LINE WITH
004000*                                THE REST OF THE POSTING SUITE.
004100*                                VALIDATION ORDER CONFIRMED AS
004200*                                RANGE CHECK, THEN BALANCE CHECK.
004300*    08/09/26   BLH   TR-1362    WS-FUND-LIMITS-VIEW AND ALL OF
004400*                                WS-REASON-WORK (BASE AND VIEW)
004500*                                SAT UNREFERENCED SINCE TR-1120 -
004600*                                FND-REASON (FNDLNK) ALREADY
004700*                                CARRIES THE REASON TEXT DIRECTLY.
004800*                                DROPPED ALL FOUR.
004900*    08/09/26   BLH   TR-1364    ADDED A UPSI-0 DEBUG TRACE.
005000*                                WS-DEP-LIMITS-VIEW AND WS-WDR-
005100*                                LIMITS-VIEW SPLIT THE CONFIGURED
005200*                                RANGE PAIRS OUT OF WS-FUND-LIMITS
005300*                                FOR A ONE-TIME LIMITS DISPLAY, AND
005400*                                WS-AMOUNT-ECHO-VIEW SPLITS THE
005500*                                REQUEST AMOUNT WHOLE/CENTS FOR A
005600*                                PER-CALL TRACE IN EACH VALIDATE
005700*                                PARAGRAPH.
005800*---------------------------------------------------------------
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. USL-486.
006300 OBJECT-COMPUTER. USL-486.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
006700     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
006800*
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*
007200*    CONFIGURED DOLLAR LIMITS - DEPOSIT AND WITHDRAWAL
007300*
007400 01  WS-FUND-LIMITS.
007500     05  WS-DEP-MIN                 PIC S9(11)V99 VALUE 1.00.
007600     05  WS-DEP-MAX                 PIC S9(11)V99
007700                                         VALUE 1000000.00.
007800     05  WS-WDR-MIN                 PIC S9(11)V99 VALUE 0.01.
007900     05  WS-WDR-MAX                 PIC S9(11)V99
008000                                         VALUE 1000000.00.
008100     05  FILLER                     PIC X(10).
008200*
008300*    WS-DEP-LIMITS-VIEW/WS-WDR-LIMITS-VIEW - READ ONLY VIEWS OF
008400*    WS-FUND-LIMITS, EACH EXPOSING ONE OPERATION'S RANGE PAIR FOR
008500*    THE START-OF-RUN LIMITS TRACE.
008600*
008700 01  WS-DEP-LIMITS-VIEW REDEFINES WS-FUND-LIMITS.
008800     05  WS-DEP-MIN-DISP            PIC S9(11)V99.
008900     05  WS-DEP-MAX-DISP            PIC S9(11)V99.
009000     05  FILLER                     PIC X(36).
009100*
009200 01  WS-WDR-LIMITS-VIEW REDEFINES WS-FUND-LIMITS.
009300     05  FILLER                     PIC X(26).
009400     05  WS-WDR-MIN-DISP            PIC S9(11)V99.
009500     05  WS-WDR-MAX-DISP            PIC S9(11)V99.
009600     05  FILLER                     PIC X(10).
009700*
009800*    WS-AMOUNT-ECHO-WORK - A LOCAL COPY OF THE REQUEST AMOUNT,
009900*    REDEFINED WHOLE/CENTS, FOR THE PER-CALL DEBUG TRACE.
010000*
010100 01  WS-AMOUNT-ECHO-WORK.
010200     05  WS-AMOUNT-ECHO             PIC S9(11)V99 VALUE ZERO.
010300     05  FILLER                     PIC X(05).
010400 01  WS-AMOUNT-ECHO-VIEW REDEFINES WS-AMOUNT-ECHO-WORK.
010500     05  WS-AMOUNT-ECHO-WHOLE       PIC S9(11).
010600     05  WS-AMOUNT-ECHO-FRAC        PIC 99.
010700     05  FILLER                     PIC X(05).
010800*
010900 COPY ACRLNK.
011000 COPY RSNCODE.
011100*
011200 LINKAGE SECTION.
011300 COPY FNDLNK.
011400 COPY ACCTTAB.
011500*
011600 PROCEDURE DIVISION USING FNDMGMT-LINKAGE ACCT-TABLE.
011700*
011800 0000-FNDMGMT-MAIN.
011900     MOVE SPACES TO FND-REASON.
012000     IF DBG-TRACE-SW-ON
012100         PERFORM 0050-TRACE-LIMITS THRU 0050-EXIT
012200     END-IF.
012300     EVALUATE FND-OPER-TYPE
012400         WHEN 'DEP '
012500             PERFORM 1000-VALIDATE-DEPOSIT THRU 1000-EXIT
012600         WHEN 'WDR '
012700             PERFORM 2000-VALIDATE-WITHDRAWAL THRU 2000-EXIT
012800         WHEN OTHER
012900             SET FND-STAT-FAILED TO TRUE
013000             MOVE RSN-INVALID-OPER-TYPE TO FND-REASON
013100     END-EVALUATE.
013200     GOBACK.
013300*
013400*---------------------------------------------------------------
013500*    0050-TRACE-LIMITS - DISPLAYS THE CONFIGURED RANGES ONCE
013600*    PER CALL WHEN THE RUN IS JCL'D UP WITH UPSI-0 ON.
013700*---------------------------------------------------------------
013800 0050-TRACE-LIMITS.
013900     DISPLAY "FNDMGMT - DEP RANGE = " WS-DEP-MIN-DISP
014000         " TO " WS-DEP-MAX-DISP.
014100     DISPLAY "FNDMGMT - WDR RANGE = " WS-WDR-MIN-DISP
014200         " TO " WS-WDR-MAX-DISP.
014300 0050-EXIT.
014400     EXIT.
014500*---------------------------------------------------------------
014600*    1000-VALIDATE-DEPOSIT - 1.00 <= AMOUNT <= 1,000,000.00,
014700*    THEN POST THROUGH ACCTCOR.
014800*---------------------------------------------------------------
014900 1000-VALIDATE-DEPOSIT.
015000     IF FND-AMOUNT < WS-DEP-MIN OR FND-AMOUNT > WS-DEP-MAX
015100         SET FND-STAT-FAILED TO TRUE
015200         MOVE RSN-AMOUNT-OUT-OF-RANGE TO FND-REASON
015300         GO TO 1000-EXIT
015400     END-IF.
015500     MOVE FND-AMOUNT TO WS-AMOUNT-ECHO.
015600     IF DBG-TRACE-SW-ON
015700         DISPLAY "FNDMGMT - DEPOSIT AMOUNT = "
015800             WS-AMOUNT-ECHO-WHOLE "." WS-AMOUNT-ECHO-FRAC
015900     END-IF.
016000     SET ACR-FN-POST-DEPOSIT TO TRUE.
016100     MOVE FND-ACCT-INDEX TO ACR-ACCT-INDEX.
016200     MOVE FND-AMOUNT TO ACR-AMOUNT.
016300     CALL "ACCTCOR" USING ACCTCOR-LINKAGE ACCT-TABLE.
016400     IF ACR-IS-OK
016500         SET FND-STAT-COMPLETED TO TRUE
016600     ELSE
016700         SET FND-STAT-FAILED TO TRUE
016800         MOVE RSN-INSUFFICIENT-FUNDS TO FND-REASON
016900     END-IF.
017000 1000-EXIT.
017100     EXIT.
017200*
017300*---------------------------------------------------------------
017400*    2000-VALIDATE-WITHDRAWAL - RANGE CHECK FIRST, THEN BALANCE
017500*    CHECK, THEN POST THROUGH ACCTCOR.  ORDER MATTERS - A
017600*    WITHDRAWAL OUT OF RANGE IS REJECTED ON RANGE EVEN IF THE
017700*    BALANCE WOULD ALSO HAVE BEEN SHORT.
017800*---------------------------------------------------------------
017900 2000-VALIDATE-WITHDRAWAL.
018000     IF FND-AMOUNT < WS-WDR-MIN OR FND-AMOUNT > WS-WDR-MAX
018100         SET FND-STAT-FAILED TO TRUE
018200         MOVE RSN-AMOUNT-OUT-OF-RANGE TO FND-REASON
018300         GO TO 2000-EXIT
018400     END-IF.
018500     MOVE FND-AMOUNT TO WS-AMOUNT-ECHO.
018600     IF DBG-TRACE-SW-ON
018700         DISPLAY "FNDMGMT - WITHDRAWAL AMOUNT = "
018800             WS-AMOUNT-ECHO-WHOLE "." WS-AMOUNT-ECHO-FRAC
018900     END-IF.
019000     SET ACR-FN-CHECK-WDRAWAL TO TRUE.
019100     MOVE FND-ACCT-INDEX TO ACR-ACCT-INDEX.
019200     MOVE FND-AMOUNT TO ACR-AMOUNT.
019300     CALL "ACCTCOR" USING ACCTCOR-LINKAGE ACCT-TABLE.
019400     IF NOT ACR-IS-OK
019500         SET FND-STAT-FAILED TO TRUE
019600         MOVE RSN-INSUFFICIENT-FUNDS TO FND-REASON
019700         GO TO 2000-EXIT
019800     END-IF.
019900     SET ACR-FN-POST-WITHDRAWAL TO TRUE.
020000     CALL "ACCTCOR" USING ACCTCOR-LINKAGE ACCT-TABLE.
020100     IF ACR-IS-OK
020200         SET FND-STAT-COMPLETED TO TRUE
020300     ELSE
020400         SET FND-STAT-FAILED TO TRUE
020500         MOVE RSN-INSUFFICIENT-FUNDS TO FND-REASON
020600     END-IF.
020700 2000-EXIT.
020800     EXIT.
