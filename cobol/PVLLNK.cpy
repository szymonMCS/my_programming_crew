000100*****************************************************************
000200*                                                               *
000300*    PVLLNK  -  CALL LINKAGE TO PORTVAL                         *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        PVL-FN-HOLDING RETURNS THE MARKET VALUE, COST BASIS    *
000700*        TOTAL AND UNREALIZED GAIN/LOSS FOR ONE HOLDINGS-TABLE   *
000800*        ROW.  PVL-FN-ACCOUNT RETURNS THE PORTFOLIO TOTAL VALUE, *
000900*        NET DEPOSITS AND TOTAL P&L FOR ONE ACCOUNT, GIVEN THE   *
001000*        HOLDINGS VALUE RPTGEN ALREADY ACCUMULATED WHILE         *
001100*        PRINTING THAT ACCOUNT'S DETAIL LINES.  A SYMBOL NOT ON  *
001200*        THE PRICE TABLE LEAVES PVL-PRICE-FOUND-SW AT 'N' AND    *
001300*        ALL THREE HOLDING AMOUNTS AT ZERO.                      *
001400*                                                               *
001500*    USED BY - RPTGEN, PORTVAL                                  *
001600*                                                               *
001700*---------------------------------------------------------------*
001800*    AMENDMENT HISTORY                                          *
001900*                                                                *
002000*    DATE       BY    REQUEST    DESCRIPTION                    *
002100*    03/30/95   LKH   TR-0777    ORIGINAL LAYOUT, FOR THE NEW    *
002200*                                VALUATION REPORT.               *
002300*    08/09/26   BLH   TR-1362    PVL-KEY-VIEW WAS NEVER PICKED    *
002400*                                UP BY ANY CALLER - NO TRACE      *
002500*                                ROUTINE WAS EVER BUILT AGAINST   *
002600*                                IT.  DROPPED.                   *
002700*****************************************************************
002800 01  PVL-LINKAGE.
002900     05  PVL-FUNCTION                PIC X(04).
003000         88  PVL-FN-HOLDING              VALUE 'HLDV'.
003100         88  PVL-FN-ACCOUNT              VALUE 'ACCT'.
003200     05  PVL-HOLD-INDEX              PIC S9(04) COMP.
003300     05  PVL-ACCT-INDEX              PIC S9(04) COMP.
003400     05  PVL-HOLDINGS-VALUE          PIC S9(11)V99.
003500     05  PVL-PRICE-FOUND-SW          PIC X(01).
003600         88  PVL-PRICE-FOUND             VALUE 'Y'.
003700     05  PVL-CURRENT-PRICE           PIC S9(09)V99.
003800     05  PVL-MARKET-VALUE            PIC S9(11)V99.
003900     05  PVL-COST-BASIS              PIC S9(11)V99.
004000     05  PVL-GAIN-LOSS               PIC S9(11)V99.
004100     05  PVL-PORTFOLIO-VALUE         PIC S9(11)V99.
004200     05  PVL-NET-DEPOSITS            PIC S9(11)V99.
004300     05  PVL-TOTAL-PNL               PIC S9(11)V99.
004400     05  FILLER                      PIC X(10).
