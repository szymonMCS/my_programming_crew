000100*****************************************************************
000200*                                                               *
000300*    TRDLNK  -  CALL LINKAGE TO TRDENG                          *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        BUY/SELL VALIDATION, EXECUTION AND MOVING AVERAGE     *
000700*        COST BASIS MAINTENANCE.  ACCTBAT LOCATES AND STATUS-   *
000800*        CHECKS THE ACCOUNT ITSELF (THROUGH ACCTCOR) BEFORE     *
000900*        CALLING TRDENG - TRD-ACCT-INDEX IS ALREADY THE         *
001000*        VERIFIED TABLE SUBSCRIPT ON ENTRY.  TRD-PRICE AND      *
001100*        TRD-TOTAL-AMT ARE SET BY TRDENG ON RETURN.             *
001200*                                                               *
001300*    USED BY - ACCTBAT, TRDENG                                  *
001400*                                                               *
001500*---------------------------------------------------------------*
001600*    AMENDMENT HISTORY                                          *
001700*                                                                *
001800*    DATE       BY    REQUEST    DESCRIPTION                    *
001900*    04/22/88   RWB   TR-0055    ORIGINAL LAYOUT.                *
002000*****************************************************************
002100 01  TRDENG-LINKAGE.
002200     05  TRD-OPER-TYPE               PIC X(04).
002300     05  TRD-ACCT-INDEX              PIC S9(04) COMP.
002400     05  TRD-ACCT-ID                 PIC X(10).
002500     05  TRD-SYMBOL                  PIC X(05).
002600     05  TRD-QUANTITY                PIC S9(09).
002700     05  TRD-PRICE                   PIC S9(09)V99.
002800     05  TRD-TOTAL-AMT               PIC S9(11)V99.
002900     05  TRD-STATUS                  PIC X(01).
003000         88  TRD-STAT-COMPLETED           VALUE 'C'.
003100         88  TRD-STAT-FAILED              VALUE 'F'.
003200     05  TRD-REASON                  PIC X(25).
003300     05  FILLER                      PIC X(10).
