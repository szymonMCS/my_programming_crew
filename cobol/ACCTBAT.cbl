000100****************************************************************
000200*                                                              *
000300*    PROGRAM      ACCTBAT                                      *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        NIGHTLY POSTING RUN.  LOADS THE PRICE TABLE, THE        *
000800*        ACCOUNT MASTER AND THE HOLDINGS FILE INTO MEMORY, THEN  *
000900*        READS THE DAY'S OPERATIONS FILE IN ARRIVAL ORDER AND     *
001000*        POSTS EACH DEPOSIT, WITHDRAWAL, BUY OR SELL THROUGH      *
001100*        ACCTCOR/FNDMGMT/TRDENG.  EVERY OPERATION, ACCEPTED OR    *
001200*        REJECTED, GETS ONE JOURNAL RECORD THROUGH TXNFACT.  AT   *
001300*        END OF FILE THE UPDATED ACCOUNT MASTER AND HOLDINGS     *
001400*        FILE ARE REWRITTEN AND THE RUN CONTROL TOTALS ARE        *
001500*        DISPLAYED FOR THE NIGHT OPERATOR.                       *
001600*                                                                *
001700*    CALLS        PRICELD, ACCTCOR, FNDMGMT, TRDENG, TXNFACT     *
001800*                                                                *
001900****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. ACCTBAT.
002200 AUTHOR. R W BRANNIGAN.
002300 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002400 DATE-WRITTEN. 04/02/88.
002500 DATE-COMPILED.
002600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002700*
002800*---------------------------------------------------------------
002900*    AMENDMENT HISTORY
003000*
003100*    DATE       BY    REQUEST    DESCRIPTION
003200*    04/02/88   RWB   TR-0044    ORIGINAL VERSION.  STRAIGHT
003300*                                THROUGH POSTING RUN AGAINST THE
003400*                                RANDOM ACCOUNT AND HOLDINGS
003500*                                FILES, ONE RANDOM READ/REWRITE
003600*                                PER OPERATION.
003700*    09/02/91   LKH   TR-0398    ADDED THE ACCOUNT-NOT-FOUND AND
003800*                                ACCOUNT-NOT-ACTIVE SHORT-CIRCUIT
003900*                                AHEAD OF THE FNDMGMT/TRDENG
004000*                                DISPATCH - BOTH WERE SILENTLY
004100*                                FALLING THROUGH TO THE POSTING
004200*                                LOGIC BEFORE THIS CHANGE.
004300*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ARE
004400*                                CARRIED ON ANY FILE IN THIS RUN,
004500*                                NO CHANGE NEEDED.
004600*    06/27/03   MTS   TR-1120    REWRITTEN AROUND THE IN-MEMORY
004700*                                ACCT-TABLE/HOLD-TABLE/PRC-TABLE
004800*                                LOADED ONCE AT THE TOP OF THE
004900*                                RUN, REPLACING THE PER-OPERATION
005000*                                RANDOM READS.  DRIVER NOW CALLS
005100*                                PRICELD/ACCTCOR/FNDMGMT/TRDENG/
005200*                                TXNFACT AS CALLED SERVICES.
005300*    02/11/05   MTS   TR-1244    ADDED THE RUN CONTROL TOTALS
005400*                                DISPLAY BLOCK AT END OF RUN -
005500*                                BUY COST AND SELL PROCEEDS ARE
005600*                                NOW BROKEN OUT SEPARATELY FROM
005700*                                DEPOSITS AND WITHDRAWALS.
005800*    08/09/26   BLH   TR-1363    ADDED A UPSI-0 DEBUG TRACE OF
005900*                                EACH OPERATION'S OUTCOME AND
006000*                                AMOUNTS, PULLED FROM THE NEW
006100*                                WS-OPER-OUTCOME-VIEW AND WS-OPER-
006200*                                AMOUNTS-VIEW REDEFINES OF WS-OPER-
006300*                                RESULT, AND A CLOSE-OF-RUN DISPLAY
006400*                                OF THE COMBINED EOF SWITCHES FROM
006500*                                THE NEW WS-EOF-SWITCHES-VIEW.
006600*---------------------------------------------------------------
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. USL-486.
007100 OBJECT-COMPUTER. USL-486.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
007500     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT ACCOUNT-FILE ASSIGN TO "ACCTIN"
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-ACCT-IN-STATUS.
008200     SELECT HOLDINGS-FILE ASSIGN TO "HOLDIN"
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-HOLD-IN-STATUS.
008500     SELECT OPS-FILE ASSIGN TO "OPSFILE"
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WS-OPS-STATUS.
008800     SELECT ACCOUNT-OUT ASSIGN TO "ACCTOUT"
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-ACCT-OUT-STATUS.
009100     SELECT HOLDINGS-OUT ASSIGN TO "HOLDOUT"
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WS-HOLD-OUT-STATUS.
009400     SELECT JOURNAL-FILE ASSIGN TO "JRNLFILE"
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-JRNL-STATUS.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  ACCOUNT-FILE
010200     RECORD CONTAINS 80 CHARACTERS.
010300 01  ACCT-FILE-IN-REC            PIC X(80).
010400*
010500 FD  HOLDINGS-FILE
010600     RECORD CONTAINS 60 CHARACTERS.
010700 01  HOLD-FILE-IN-REC            PIC X(60).
010800*
010900 FD  OPS-FILE
011000     RECORD CONTAINS 60 CHARACTERS.
011100 01  OPR-FILE-IN-REC             PIC X(60).
011200*
011300 FD  ACCOUNT-OUT
011400     RECORD CONTAINS 80 CHARACTERS.
011500 01  ACCT-FILE-OUT-REC           PIC X(80).
011600*
011700 FD  HOLDINGS-OUT
011800     RECORD CONTAINS 60 CHARACTERS.
011900 01  HOLD-FILE-OUT-REC           PIC X(60).
012000*
012100 FD  JOURNAL-FILE
012200     RECORD CONTAINS 100 CHARACTERS.
012300 01  JRNL-FILE-OUT-REC           PIC X(100).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700*    FILE STATUS BYTES, ONE PAIR PER FILE ON THIS RUN.
012800*
012900 01  WS-FILE-STATUSES.
013000     05  WS-ACCT-IN-STATUS.
013100         10  ACCT-IN-STAT-1          PIC X.
013200         10  ACCT-IN-STAT-2          PIC X.
013300     05  WS-HOLD-IN-STATUS.
013400         10  HOLD-IN-STAT-1          PIC X.
013500         10  HOLD-IN-STAT-2          PIC X.
013600     05  WS-OPS-STATUS.
013700         10  OPS-STAT-1              PIC X.
013800         10  OPS-STAT-2              PIC X.
013900     05  WS-ACCT-OUT-STATUS.
014000         10  ACCT-OUT-STAT-1         PIC X.
014100         10  ACCT-OUT-STAT-2         PIC X.
014200     05  WS-HOLD-OUT-STATUS.
014300         10  HOLD-OUT-STAT-1         PIC X.
014400         10  HOLD-OUT-STAT-2         PIC X.
014500     05  WS-JRNL-STATUS.
014600         10  JRNL-STAT-1             PIC X.
014700         10  JRNL-STAT-2             PIC X.
014800     05  FILLER                      PIC X(08).
014900*
015000 01  WS-EOF-SWITCHES.
015100     05  WS-ACCT-IN-EOF-SW          PIC X(01) VALUE 'N'.
015200         88  WS-ACCT-IN-EOF             VALUE 'Y'.
015300     05  WS-HOLD-IN-EOF-SW          PIC X(01) VALUE 'N'.
015400         88  WS-HOLD-IN-EOF             VALUE 'Y'.
015500     05  WS-OPS-EOF-SW              PIC X(01) VALUE 'N'.
015600         88  WS-OPS-EOF                 VALUE 'Y'.
015700     05  FILLER                     PIC X(07).
015800*
015900*    WS-EOF-SWITCHES-VIEW - READ ONLY VIEW, ALL THREE EOF SWITCHES
016000*    MOVED TOGETHER FOR THE ONE CLOSE-OF-RUN DISPLAY IN 3900.
016100*
016200 01  WS-EOF-SWITCHES-VIEW REDEFINES WS-EOF-SWITCHES.
016300     05  WS-EOF-ALL                 PIC X(03).
016400     05  FILLER                     PIC X(07).
016500*
016600*    RESULT BUS - SET BY WHICHEVER PARAGRAPH HANDLES THE CURRENT
016700*    OPERATION (ACCOUNT-NOT-FOUND SHORT CIRCUIT, FNDMGMT, OR
016800*    TRDENG) AND READ BACK BY 2800-BUILD-JOURNAL TO WRITE THE
016900*    ONE JOURNAL RECORD EVERY OPERATION GETS, REGARDLESS OF
017000*    WHICH PATH REJECTED OR COMPLETED IT.
017100*
017200 01  WS-OPER-RESULT.
017300     05  WS-OPER-STATUS-SW          PIC X(01) VALUE 'F'.
017400         88  WS-OPER-COMPLETED          VALUE 'C'.
017500     05  WS-OPER-REASON             PIC X(25) VALUE SPACES.
017600     05  WS-OPER-PRICE              PIC S9(09)V99 VALUE ZERO.
017700     05  WS-OPER-TOTAL-AMT          PIC S9(11)V99 VALUE ZERO.
017800     05  FILLER                     PIC X(08).
017900*
018000*    WS-OPER-OUTCOME-VIEW/WS-OPER-AMOUNTS-VIEW - READ ONLY VIEWS
018100*    OF WS-OPER-RESULT, EACH A SINGLE-MOVE SOURCE FOR THE UPSI-0
018200*    DEBUG TRACE IN 2850-TRACE-OPERATION.
018300*
018400 01  WS-OPER-OUTCOME-VIEW REDEFINES WS-OPER-RESULT.
018500     05  WS-OPER-OUTCOME.
018600         10  WS-OPER-STATUS-DISP    PIC X(01).
018700         10  WS-OPER-REASON-DISP    PIC X(25).
018800     05  FILLER                     PIC X(32).
018900*
019000 01  WS-OPER-AMOUNTS-VIEW REDEFINES WS-OPER-RESULT.
019100     05  FILLER                     PIC X(26).
019200     05  WS-OPER-AMOUNTS.
019300         10  WS-OPER-PRICE-DISP     PIC S9(09)V99.
019400         10  WS-OPER-TOTAL-DISP     PIC S9(11)V99.
019500     05  FILLER                     PIC X(08).
019600*
019700*    WS-TRACE-LINE - DISPLAYED ONCE PER OPERATION, ONLY WHEN THE
019800*    RUN IS JCL'D UP WITH UPSI-0 ON.
019900*
020000 01  WS-TRACE-LINE.
020100     05  FILLER                     PIC X(10) VALUE
020200             'ACCTBAT : '.
020300     05  WS-TRACE-OUTCOME           PIC X(26).
020400     05  FILLER                     PIC X(01) VALUE SPACE.
020500     05  WS-TRACE-AMOUNTS           PIC X(24).
020600*
020700 77  WS-NEXT-TXN-SEQ                PIC 9(08) COMP VALUE 1.
020800*
020900 COPY ACCTREC.
021000 COPY HOLDREC.
021100 COPY OPERREC.
021200 COPY JRNLREC.
021300 COPY ACCTTAB.
021400 COPY HOLDTAB.
021500 COPY PRICEREC.
021600 COPY ACRLNK.
021700 COPY FNDLNK.
021800 COPY TRDLNK.
021900 COPY RSNCODE.
022000 COPY RUNTOTS.
022100*
022200 PROCEDURE DIVISION.
022300*
022400 0000-ACCTBAT-MAIN.
022500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022600     PERFORM 2000-PROCESS-OPERATIONS THRU 2000-EXIT
022700         UNTIL WS-OPS-EOF.
022800     PERFORM 3000-FINALIZE THRU 3000-EXIT.
022900     GOBACK.
023000*
023100*---------------------------------------------------------------
023200*    1000-INITIALIZE - LOAD THE PRICE TABLE THROUGH PRICELD, LOAD
023300*    ACCT-TABLE AND HOLD-TABLE FROM THEIR FILES, OPEN OPS-FILE
023400*    AND THE JOURNAL.
023500*---------------------------------------------------------------
023600 1000-INITIALIZE.
023700     CALL "PRICELD" USING PRC-TABLE.
023800     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT.
023900     PERFORM 1200-LOAD-HOLDINGS THRU 1200-EXIT.
024000     OPEN INPUT OPS-FILE.
024100     IF OPS-STAT-1 NOT = "0"
024200         DISPLAY "ACCTBAT - OPEN FAILED ON OPS-FILE, STATUS = "
024300             WS-OPS-STATUS
024400         SET WS-OPS-EOF TO TRUE
024500     END-IF.
024600     OPEN OUTPUT JOURNAL-FILE.
024700 1000-EXIT.
024800     EXIT.
024900*
025000 1100-LOAD-ACCOUNTS.
025100     MOVE ZERO TO ACCT-ROW-COUNT.
025200     OPEN INPUT ACCOUNT-FILE.
025300     IF ACCT-IN-STAT-1 NOT = "0"
025400         DISPLAY "ACCTBAT - OPEN FAILED ON ACCOUNT-FILE, ST = "
025500             WS-ACCT-IN-STATUS
025600         SET WS-ACCT-IN-EOF TO TRUE
025700     END-IF.
025800     PERFORM 1110-LOAD-ONE-ACCOUNT THRU 1110-EXIT
025900         UNTIL WS-ACCT-IN-EOF.
026000     CLOSE ACCOUNT-FILE.
026100 1100-EXIT.
026200     EXIT.
026300*
026400 1110-LOAD-ONE-ACCOUNT.
026500     READ ACCOUNT-FILE INTO ACCT-RECORD
026600         AT END
026700             SET WS-ACCT-IN-EOF TO TRUE
026800             GO TO 1110-EXIT
026900     END-READ.
027000     ADD 1 TO ACCT-ROW-COUNT.
027100     SET ACCT-IDX TO ACCT-ROW-COUNT.
027200     MOVE ACCT-ID             TO ACCT-T-ID (ACCT-IDX).
027300     MOVE ACCT-USER-ID        TO ACCT-T-USER-ID (ACCT-IDX).
027400     MOVE ACCT-STATUS         TO ACCT-T-STATUS (ACCT-IDX).
027500     MOVE ACCT-CASH-BAL       TO ACCT-T-CASH-BAL (ACCT-IDX).
027600     MOVE ACCT-TOT-DEPOSITS   TO ACCT-T-TOT-DEPOSITS (ACCT-IDX).
027700     MOVE ACCT-TOT-WDRAWALS   TO ACCT-T-TOT-WDRAWALS (ACCT-IDX).
027800 1110-EXIT.
027900     EXIT.
028000*
028100 1200-LOAD-HOLDINGS.
028200     MOVE ZERO TO HOLD-ROW-COUNT.
028300     OPEN INPUT HOLDINGS-FILE.
028400     IF HOLD-IN-STAT-1 NOT = "0"
028500         DISPLAY "ACCTBAT - OPEN FAILED ON HOLDINGS-FILE, ST = "
028600             WS-HOLD-IN-STATUS
028700         SET WS-HOLD-IN-EOF TO TRUE
028800     END-IF.
028900     PERFORM 1210-LOAD-ONE-HOLDING THRU 1210-EXIT
029000         UNTIL WS-HOLD-IN-EOF.
029100     CLOSE HOLDINGS-FILE.
029200 1200-EXIT.
029300     EXIT.
029400*
029500 1210-LOAD-ONE-HOLDING.
029600     READ HOLDINGS-FILE INTO HOLD-RECORD
029700         AT END
029800             SET WS-HOLD-IN-EOF TO TRUE
029900             GO TO 1210-EXIT
030000     END-READ.
030100     ADD 1 TO HOLD-ROW-COUNT.
030200     SET HOLD-IDX TO HOLD-ROW-COUNT.
030300     MOVE HLD-ACCT-ID   TO HLD-T-ACCT-ID (HOLD-IDX).
030400     MOVE HLD-SYMBOL    TO HLD-T-SYMBOL (HOLD-IDX).
030500     MOVE HLD-QUANTITY  TO HLD-T-QUANTITY (HOLD-IDX).
030600     MOVE HLD-AVG-COST  TO HLD-T-AVG-COST (HOLD-IDX).
030700     MOVE 'N'           TO HLD-T-DROPPED (HOLD-IDX).
030800 1210-EXIT.
030900     EXIT.
031000*
031100*---------------------------------------------------------------
031200*    2000-PROCESS-OPERATIONS - ONE OPERATION PER ITERATION, IN
031300*    ARRIVAL ORDER.  EVERY OPERATION PRODUCES EXACTLY ONE
031400*    JOURNAL RECORD, WHETHER ACCEPTED OR REJECTED.
031500*---------------------------------------------------------------
031600 2000-PROCESS-OPERATIONS.
031700     READ OPS-FILE INTO OPER-RECORD
031800         AT END
031900             SET WS-OPS-EOF TO TRUE
032000             GO TO 2000-EXIT
032100     END-READ.
032200     ADD 1 TO WS-OPS-READ.
032300     MOVE 'F' TO WS-OPER-STATUS-SW.
032400     MOVE SPACES TO WS-OPER-REASON.
032500     MOVE ZERO TO WS-OPER-PRICE.
032600     MOVE ZERO TO WS-OPER-TOTAL-AMT.
032700     PERFORM 2100-LOCATE-ACCOUNT THRU 2100-EXIT.
032800     IF ACR-IS-FOUND AND ACR-IS-ACTIVE
032900         EVALUATE TRUE
033000             WHEN OPR-TYPE-DEPOSIT
033100             WHEN OPR-TYPE-WITHDRAWAL
033200                 PERFORM 2200-POST-FUNDS THRU 2200-EXIT
033300             WHEN OPR-TYPE-BUY
033400             WHEN OPR-TYPE-SELL
033500                 PERFORM 2300-POST-TRADE THRU 2300-EXIT
033600             WHEN OTHER
033700                 MOVE RSN-INVALID-OPER-TYPE TO WS-OPER-REASON
033800         END-EVALUATE
033900     ELSE
034000         IF NOT ACR-IS-FOUND
034100             MOVE RSN-ACCT-NOT-FOUND TO WS-OPER-REASON
034200         ELSE
034300             MOVE RSN-ACCT-NOT-ACTIVE TO WS-OPER-REASON
034400         END-IF
034500     END-IF.
034600     PERFORM 2800-BUILD-JOURNAL THRU 2800-EXIT.
034700 2000-EXIT.
034800     EXIT.
034900*
035000 2100-LOCATE-ACCOUNT.
035100     SET ACR-FN-FIND TO TRUE.
035200     MOVE OPR-ACCT-ID TO ACR-ACCT-ID.
035300     CALL "ACCTCOR" USING ACCTCOR-LINKAGE ACCT-TABLE.
035400 2100-EXIT.
035500     EXIT.
035600*
035700*---------------------------------------------------------------
035800*    2200-POST-FUNDS - DEPOSIT OR WITHDRAWAL, VALIDATED AND
035900*    POSTED BY FNDMGMT.  ACR-ACCT-INDEX WAS ALREADY SET BY THE
036000*    FIND IN 2100 - NO SECOND LOOKUP IS NEEDED.
036100*---------------------------------------------------------------
036200 2200-POST-FUNDS.
036300     MOVE OPR-TYPE        TO FND-OPER-TYPE.
036400     MOVE ACR-ACCT-INDEX  TO FND-ACCT-INDEX.
036500     MOVE OPR-AMOUNT      TO FND-AMOUNT.
036600     CALL "FNDMGMT" USING FNDMGMT-LINKAGE ACCT-TABLE.
036700     MOVE OPR-AMOUNT TO WS-OPER-TOTAL-AMT.
036800     IF FND-STAT-COMPLETED
036900         MOVE 'C' TO WS-OPER-STATUS-SW
037000         ADD 1 TO WS-OPS-COMPLETED
037100         IF OPR-TYPE-DEPOSIT
037200             ADD OPR-AMOUNT TO WS-TOT-DEPOSITED
037300         ELSE
037400             ADD OPR-AMOUNT TO WS-TOT-WITHDRAWN
037500         END-IF
037600     ELSE
037700         MOVE FND-REASON TO WS-OPER-REASON
037800         ADD 1 TO WS-OPS-FAILED
037900     END-IF.
038000 2200-EXIT.
038100     EXIT.
038200*
038300*---------------------------------------------------------------
038400*    2300-POST-TRADE - BUY OR SELL, VALIDATED AND EXECUTED BY
038500*    TRDENG.  TRD-PRICE AND TRD-TOTAL-AMT COME BACK FROM TRDENG -
038600*    THE DRIVER DOES NOT KNOW THE CURRENT PRICE ITSELF.
038700*---------------------------------------------------------------
038800 2300-POST-TRADE.
038900     MOVE OPR-TYPE        TO TRD-OPER-TYPE.
039000     MOVE ACR-ACCT-INDEX  TO TRD-ACCT-INDEX.
039100     MOVE OPR-ACCT-ID     TO TRD-ACCT-ID.
039200     MOVE OPR-SYMBOL      TO TRD-SYMBOL.
039300     MOVE OPR-QUANTITY    TO TRD-QUANTITY.
039400     CALL "TRDENG" USING TRDENG-LINKAGE HOLD-TABLE ACCT-TABLE
039500         PRC-TABLE.
039600     MOVE TRD-PRICE      TO WS-OPER-PRICE.
039700     MOVE TRD-TOTAL-AMT  TO WS-OPER-TOTAL-AMT.
039800     IF TRD-STAT-COMPLETED
039900         MOVE 'C' TO WS-OPER-STATUS-SW
040000         ADD 1 TO WS-OPS-COMPLETED
040100         IF OPR-TYPE-BUY
040200             ADD TRD-TOTAL-AMT TO WS-TOT-BUY-COST
040300         ELSE
040400             ADD TRD-TOTAL-AMT TO WS-TOT-SELL-PROCEEDS
040500         END-IF
040600     ELSE
040700         MOVE TRD-REASON TO WS-OPER-REASON
040800         ADD 1 TO WS-OPS-FAILED
040900     END-IF.
041000 2300-EXIT.
041100     EXIT.
041200*
041300*---------------------------------------------------------------
041400*    2800-BUILD-JOURNAL - ONE JOURNAL RECORD PER OPERATION,
041500*    WHATEVER THE OUTCOME.  TXNFACT ASSIGNS THE SEQUENCE NUMBER
041600*    AND BLANKS/ZEROES THE FIELDS THAT DO NOT APPLY TO A CASH
041700*    OPERATION.
041800*---------------------------------------------------------------
041900 2800-BUILD-JOURNAL.
042000     IF DBG-TRACE-SW-ON
042100         PERFORM 2850-TRACE-OPERATION THRU 2850-EXIT
042200     END-IF.
042300     MOVE SPACES TO JRNL-RECORD.
042400     MOVE OPR-ACCT-ID TO TXN-ACCT-ID.
042500     MOVE OPR-TYPE    TO TXN-TYPE.
042600     IF OPR-TYPE-BUY OR OPR-TYPE-SELL
042700         MOVE OPR-SYMBOL   TO TXN-SYMBOL
042800         MOVE OPR-QUANTITY TO TXN-QUANTITY
042900         MOVE WS-OPER-PRICE TO TXN-PRICE
043000     END-IF.
043100     MOVE WS-OPER-TOTAL-AMT TO TXN-TOTAL-AMT.
043200     IF WS-OPER-COMPLETED
043300         SET TXN-STAT-COMPLETED TO TRUE
043400     ELSE
043500         SET TXN-STAT-FAILED TO TRUE
043600         MOVE WS-OPER-REASON TO TXN-REASON
043700     END-IF.
043800     CALL "TXNFACT" USING WS-NEXT-TXN-SEQ JRNL-RECORD.
043900     WRITE JRNL-FILE-OUT-REC FROM JRNL-RECORD.
044000 2800-EXIT.
044100     EXIT.
044200*
044300*---------------------------------------------------------------
044400*    2850-TRACE-OPERATION - DIAGNOSTIC ONLY, RUN UNDER UPSI-0.
044500*    LOADS WS-TRACE-OUTCOME/WS-TRACE-AMOUNTS FROM WS-OPER-RESULT'S
044600*    TWO REDEFINED VIEWS IN ONE MOVE EACH, DISPLAYS THE LINE.
044700*---------------------------------------------------------------
044800 2850-TRACE-OPERATION.
044900     MOVE WS-OPER-OUTCOME TO WS-TRACE-OUTCOME.
045000     MOVE WS-OPER-AMOUNTS TO WS-TRACE-AMOUNTS.
045100     DISPLAY WS-TRACE-LINE.
045200 2850-EXIT.
045300     EXIT.
045400*
045500*---------------------------------------------------------------
045600*    3000-FINALIZE - REWRITE THE ACCOUNT MASTER AND THE HOLDINGS
045700*    FILE FROM THE UPDATED TABLES, CLOSE THE JOURNAL, DISPLAY
045800*    THE RUN CONTROL TOTALS FOR THE NIGHT OPERATOR.
045900*---------------------------------------------------------------
046000 3000-FINALIZE.
046100     CLOSE OPS-FILE.
046200     PERFORM 3100-REWRITE-ACCOUNTS THRU 3100-EXIT.
046300     PERFORM 3200-REWRITE-HOLDINGS THRU 3200-EXIT.
046400     CLOSE JOURNAL-FILE.
046500     PERFORM 3900-DISPLAY-TOTALS THRU 3900-EXIT.
046600 3000-EXIT.
046700     EXIT.
046800*
046900 3100-REWRITE-ACCOUNTS.
047000     OPEN OUTPUT ACCOUNT-OUT.
047100     PERFORM 3110-WRITE-ONE-ACCOUNT THRU 3110-EXIT
047200         VARYING ACCT-IDX FROM 1 BY 1
047300         UNTIL ACCT-IDX > ACCT-ROW-COUNT.
047400     CLOSE ACCOUNT-OUT.
047500 3100-EXIT.
047600     EXIT.
047700*
047800 3110-WRITE-ONE-ACCOUNT.
047900     MOVE ACCT-T-ID (ACCT-IDX)            TO ACCT-ID.
048000     MOVE ACCT-T-USER-ID (ACCT-IDX)        TO ACCT-USER-ID.
048100     MOVE ACCT-T-STATUS (ACCT-IDX)         TO ACCT-STATUS.
048200     MOVE ACCT-T-CASH-BAL (ACCT-IDX)       TO ACCT-CASH-BAL.
048300     MOVE ACCT-T-TOT-DEPOSITS (ACCT-IDX)   TO ACCT-TOT-DEPOSITS.
048400     MOVE ACCT-T-TOT-WDRAWALS (ACCT-IDX)   TO ACCT-TOT-WDRAWALS.
048500     WRITE ACCT-FILE-OUT-REC FROM ACCT-RECORD.
048600 3110-EXIT.
048700     EXIT.
048800*
048900*---------------------------------------------------------------
049000*    3200-REWRITE-HOLDINGS - A HOLDING THAT IS DROPPED (SOLD OUT
049100*    TO ZERO SHARES THIS RUN) OR WAS LOADED AT ZERO SHARES IS
049200*    NOT WRITTEN TO HOLDINGS-OUT.
049300*---------------------------------------------------------------
049400 3200-REWRITE-HOLDINGS.
049500     OPEN OUTPUT HOLDINGS-OUT.
049600     PERFORM 3210-WRITE-ONE-HOLDING THRU 3210-EXIT
049700         VARYING HOLD-IDX FROM 1 BY 1
049800         UNTIL HOLD-IDX > HOLD-ROW-COUNT.
049900     CLOSE HOLDINGS-OUT.
050000 3200-EXIT.
050100     EXIT.
050200*
050300 3210-WRITE-ONE-HOLDING.
050400     IF HLD-T-IS-DROPPED (HOLD-IDX)
050500         GO TO 3210-EXIT
050600     END-IF.
050700     IF HLD-T-QUANTITY (HOLD-IDX) = ZERO
050800         GO TO 3210-EXIT
050900     END-IF.
051000     MOVE HLD-T-ACCT-ID (HOLD-IDX)   TO HLD-ACCT-ID.
051100     MOVE HLD-T-SYMBOL (HOLD-IDX)    TO HLD-SYMBOL.
051200     MOVE HLD-T-QUANTITY (HOLD-IDX)  TO HLD-QUANTITY.
051300     MOVE HLD-T-AVG-COST (HOLD-IDX)  TO HLD-AVG-COST.
051400     WRITE HOLD-FILE-OUT-REC FROM HOLD-RECORD.
051500 3210-EXIT.
051600     EXIT.
051700*
051800 3900-DISPLAY-TOTALS.
051900     DISPLAY "ACCTBAT - OPERATIONS READ      = " WS-OPS-READ.
052000     DISPLAY "ACCTBAT - OPERATIONS COMPLETED = "
052100         WS-OPS-COMPLETED.
052200     DISPLAY "ACCTBAT - OPERATIONS FAILED    = " WS-OPS-FAILED.
052300     DISPLAY "ACCTBAT - TOTAL DEPOSITED      = "
052400         WS-TOT-DEPOSITED.
052500     DISPLAY "ACCTBAT - TOTAL WITHDRAWN      = "
052600         WS-TOT-WITHDRAWN.
052700     DISPLAY "ACCTBAT - TOTAL BUY COST       = " WS-TOT-BUY-COST.
052800     DISPLAY "ACCTBAT - TOTAL SELL PROCEEDS  = "
052900         WS-TOT-SELL-PROCEEDS.
053000     DISPLAY "ACCTBAT - EOF SWITCHES AT CLOSE = " WS-EOF-ALL.
053100 3900-EXIT.
053200     EXIT.
