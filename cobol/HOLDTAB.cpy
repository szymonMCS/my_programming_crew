000100*****************************************************************
000200*                                                               *
000300*    HOLDTAB  -  IN-MEMORY HOLDINGS TABLE                       *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        HOLDINGS-FILE IS LOADED HERE ONCE AT THE START OF THE  *
000700*        RUN (ACCTBAT) OR THE VALUATION STEP (RPTGEN).  THE     *
000800*        FILE ARRIVES IN ASCENDING HLD-ACCT-ID/HLD-SYMBOL       *
000900*        SEQUENCE.  A HOLDING DRIVEN TO ZERO SHARES BY A SELL   *
001000*        IS MARKED DROPPED AND IS NOT REWRITTEN TO THE OUTPUT   *
001100*        FILE.  CAPACITY = 500 HOLDINGS.                         *
001200*                                                               *
001300*    USED BY - ACCTBAT, TRDENG, RPTGEN, PORTVAL                 *
001400*                                                               *
001500*---------------------------------------------------------------*
001600*    AMENDMENT HISTORY                                          *
001700*                                                                *
001800*    DATE       BY    REQUEST    DESCRIPTION                    *
001900*    06/27/03   MTS   TR-1120    ORIGINAL TABLE.                 *
002000*    02/11/05   MTS   TR-1244    ADDED HLD-T-DROPPED SO A SELL   *
002100*                                TO ZERO SHARES CAN BE TAKEN     *
002200*                                OUT OF THE REWRITE WITHOUT      *
002300*                                COMPACTING THE TABLE IN PLACE.  *
002400*    08/09/26   BLH   TR-1360    TRDENG 5000-ADD-HOLDING WAS      *
002500*                                APPENDING A FIRST-TIME BUY AT    *
002600*                                THE END OF THE TABLE REGARDLESS  *
002700*                                OF KEY ORDER - FIXED TO INSERT   *
002800*                                IN SEQUENCE (SEE NOTE BELOW).    *
002900*****************************************************************
003000*
003100*    HOLD-TABLE-ROW CARRIES NO ASCENDING KEY CLAUSE OF ITS OWN,
003200*    BUT IS LOADED IN ACCT-ID/SYMBOL SEQUENCE AND IS KEPT THAT
003300*    WAY BY TRDENG 5000-ADD-HOLDING, WHICH INSERTS A FIRST-TIME
003400*    BUY OF A NEW SYMBOL IN KEY SEQUENCE RATHER THAN APPENDING IT -
003500*    ACCTBAT'S STRAIGHT TABLE-ORDER REWRITE OF HOLDINGS-OUT
003600*    DEPENDS ON THE TABLE STAYING IN THAT ORDER END TO END.
003700*    LOOKUPS AGAINST THIS TABLE USE A SEQUENTIAL SEARCH, NOT A
003800*    BINARY SEARCH, SINCE THE INSERTION LOGIC IS NOT TRUSTED AS A
003900*    SUBSTITUTE FOR AN ACTUAL SEARCH ALL / ASCENDING KEY CLAUSE.
004000*
004100 01  HOLD-TABLE.
004200     05  HOLD-ROW-COUNT              PIC S9(04) COMP VALUE ZERO.
004300     05  HOLD-TABLE-ROW
004400             OCCURS 1 TO 500 TIMES DEPENDING ON HOLD-ROW-COUNT
004500             INDEXED BY HOLD-IDX.
004600         10  HLD-T-ACCT-ID           PIC X(10).
004700         10  HLD-T-SYMBOL            PIC X(05).
004800         10  HLD-T-QUANTITY          PIC S9(09).
004900         10  HLD-T-AVG-COST          PIC S9(09)V9(04).
005000         10  HLD-T-DROPPED           PIC X(01) VALUE 'N'.
005100             88  HLD-T-IS-DROPPED        VALUE 'Y'.
