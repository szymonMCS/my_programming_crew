000100*****************************************************************
000200*                                                               *
000300*    PRICEREC  -  SIMULATED PRICE TABLE RECORD AND IN-MEMORY    *
000400*                 PRICE TABLE                                   *
000500*                                                               *
000600*    DESCRIPTION.                                               *
000700*        ONE OCCURRENCE PER SUPPORTED TICKER SYMBOL.  A SYMBOL  *
000800*        IS "SUPPORTED" IF, AND ONLY IF, IT APPEARS ON THIS     *
000900*        FILE.  PRICELD LOADS THE FILE INTO PRC-TABLE-ENTRY     *
001000*        ONCE PER RUN; TRDENG AND PORTVAL SEARCH THE TABLE BY   *
001100*        SYMBOL RATHER THAN RE-READING PRICE-FILE.              *
001200*                                                               *
001300*    RECORD LENGTH = 30 BYTES, FIXED.   TABLE CAPACITY = 20.     *
001400*                                                               *
001500*    USED BY - PRICELD, TRDENG, PORTVAL                         *
001600*                                                               *
001700*---------------------------------------------------------------*
001800*    AMENDMENT HISTORY                                          *
001900*                                                                *
002000*    DATE       BY    REQUEST    DESCRIPTION                    *
002100*    04/09/88   RWB   TR-0048    ORIGINAL LAYOUT, FILE RECORD    *
002200*                                ONLY.                           *
002300*    06/27/03   MTS   TR-1120    ADDED THE IN-MEMORY PRC-TABLE   *
002400*                                AND PRC-PRICE-VIEW REDEFINES    *
002500*                                (WHOLE/FRACTION SPLIT) USED BY  *
002600*                                THE EDIT ROUTINE IN RPTGEN.     *
002700*    08/09/26   BLH   TR-1362    RPTGEN NEVER USED PRC-PRICE-     *
002800*                                VIEW - IT MOVES PVL-CURRENT-     *
002900*                                PRICE STRAIGHT TO DTL-PRICE.     *
003000*                                SAT UNREFERENCED SINCE TR-1120.  *
003100*                                DROPPED.                        *
003200*****************************************************************
003300 01  PRICE-RECORD.
003400     05  PRC-SYMBOL                  PIC X(05).
003500     05  PRC-PRICE                   PIC S9(09)V99.
003600     05  FILLER                      PIC X(14).
003700*
003800*    IN-MEMORY PRICE TABLE - LOADED ONCE PER RUN BY PRICELD, IN
003900*    WHATEVER ORDER PRICE-FILE PRESENTS THE SYMBOLS (THE FILE IS
004000*    NOT REQUIRED TO ARRIVE IN SYMBOL SEQUENCE).  NO ASCENDING
004100*    KEY CLAUSE - LOOKUPS AGAINST THIS TABLE USE A SEQUENTIAL
004200*    SEARCH, NOT SEARCH ALL.
004300*
004400 01  PRC-TABLE.
004500     05  PRC-ROW-COUNT               PIC S9(04)  COMP VALUE ZERO.
004600     05  PRC-TABLE-ENTRY
004700             OCCURS 1 TO 20 TIMES DEPENDING ON PRC-ROW-COUNT
004800             INDEXED BY PRC-IDX.
004900         10  PRC-T-SYMBOL            PIC X(05).
005000         10  PRC-T-PRICE             PIC S9(09)V99.
