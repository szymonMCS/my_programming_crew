000100*****************************************************************
000200*                                                               *
000300*    OPERREC  -  DAILY OPERATION REQUEST RECORD                 *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        ONE OCCURRENCE PER REQUESTED OPERATION ON THE DAY'S    *
000700*        OPS-FILE, IN THE ORDER THE OPERATION ARRIVED.  THE     *
000800*        SAME 60 BYTE LAYOUT CARRIES ALL FOUR OPERATION TYPES;  *
000900*        OPR-AMOUNT APPLIES TO DEP/WDR ONLY AND OPR-SYMBOL /    *
001000*        OPR-QUANTITY APPLY TO BUY/SELL ONLY.  THE DRIVER DOES  *
001100*        NOT RE-SEQUENCE THIS FILE - OPERATIONS ARE POSTED IN   *
001200*        ARRIVAL ORDER.                                        *
001300*                                                               *
001400*    RECORD LENGTH = 60 BYTES, FIXED.                           *
001500*                                                               *
001600*    USED BY - ACCTBAT                                          *
001700*                                                               *
001800*---------------------------------------------------------------*
001900*    AMENDMENT HISTORY                                          *
002000*                                                                *
002100*    DATE       BY    REQUEST    DESCRIPTION                    *
002200*    04/02/88   RWB   TR-0044    ORIGINAL LAYOUT.                *
002300*    06/27/03   MTS   TR-1120    ADDED OPR-TRADE-INFO GROUP AND  *
002400*                                THE OPR-TRADE-VIEW REDEFINES,   *
002500*                                FOR A FASTER ONE-MOVE COPY OF   *
002600*                                THE SYMBOL/QUANTITY PAIR INTO   *
002700*                                THE TRDENG LINKAGE AREA.        *
002800*    08/09/26   BLH   TR-1362    ACCTBAT NEVER PICKED UP OPR-     *
002900*                                TRADE-VIEW - SAT UNREFERENCED    *
003000*                                SINCE TR-1120.  DROPPED THE      *
003100*                                VIEW; OPR-TRADE-INFO STAYS, IT   *
003200*                                IS THE REAL FIELD GROUP.         *
003300*****************************************************************
003400 01  OPER-RECORD.
003500     05  OPR-ACCT-ID                 PIC X(10).
003600     05  OPR-TYPE                    PIC X(04).
003700         88  OPR-TYPE-DEPOSIT             VALUE 'DEP '.
003800         88  OPR-TYPE-WITHDRAWAL          VALUE 'WDR '.
003900         88  OPR-TYPE-BUY                  VALUE 'BUY '.
004000         88  OPR-TYPE-SELL                 VALUE 'SELL'.
004100     05  OPR-AMOUNT                  PIC S9(11)V99.
004200     05  OPR-TRADE-INFO.
004300         10  OPR-SYMBOL              PIC X(05).
004400         10  OPR-QUANTITY            PIC S9(09).
004500     05  FILLER                      PIC X(19).
