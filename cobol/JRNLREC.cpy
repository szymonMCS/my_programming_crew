000100*****************************************************************
000200*                                                               *
000300*    JRNLREC  -  TRANSACTION JOURNAL RECORD                     *
000400*                                                               *
000500*    DESCRIPTION.                                               *
000600*        ONE OCCURRENCE PER OPERATION PROCESSED BY ACCTBAT,     *
000700*        ACCEPTED OR REJECTED.  TXN-SEQ IS ASSIGNED BY TXNFACT  *
000800*        IN PROCESSING ORDER, STARTING AT 1.  CASH OPERATIONS   *
000900*        CARRY SPACES/ZERO IN THE SYMBOL/QUANTITY/PRICE FIELDS; *
001000*        TRADES CARRY THE SHARE PRICE AND THE EXTENDED TOTAL.   *
001100*        TXN-REASON IS BLANK ON A COMPLETED ENTRY.              *
001200*                                                               *
001300*    RECORD LENGTH = 100 BYTES, FIXED.                          *
001400*                                                               *
001500*    USED BY - ACCTBAT, TXNFACT                                  *
001600*                                                               *
001700*---------------------------------------------------------------*
001800*    AMENDMENT HISTORY                                          *
001900*                                                                *
002000*    DATE       BY    REQUEST    DESCRIPTION                    *
002100*    04/02/88   RWB   TR-0044    ORIGINAL LAYOUT.                *
002200*    09/02/91   LKH   TR-0398    ADDED TXN-STATUS 88-LEVELS.     *
002300*    06/27/03   MTS   TR-1120    ADDED TXN-TRADE-VIEW REDEFINES  *
002400*                                FOR THE SYMBOL/QUANTITY/PRICE   *
002500*                                GROUP MOVE IN TXNFACT.          *
002600*    08/09/26   BLH   TR-1362    TXNFACT NEVER CALLED ON TXN-     *
002700*                                TRADE-VIEW - TXN-TRADE-DATA ON   *
002800*                                JRNL-RECORD ITSELF ALREADY       *
002900*                                GROUPS THE SAME THREE FIELDS.    *
003000*                                DROPPED THE UNUSED VIEW.         *
003100*****************************************************************
003200 01  JRNL-RECORD.
003300     05  TXN-SEQ                     PIC 9(08).
003400     05  TXN-ACCT-ID                 PIC X(10).
003500     05  TXN-TYPE                    PIC X(04).
003600     05  TXN-TRADE-DATA.
003700         10  TXN-SYMBOL              PIC X(05).
003800         10  TXN-QUANTITY            PIC S9(09).
003900         10  TXN-PRICE               PIC S9(09)V99.
004000     05  TXN-TOTAL-AMT                PIC S9(11)V99.
004100     05  TXN-STATUS                  PIC X(01).
004200         88  TXN-STAT-COMPLETED           VALUE 'C'.
004300         88  TXN-STAT-FAILED              VALUE 'F'.
004400     05  TXN-REASON                  PIC X(25).
004500     05  FILLER                      PIC X(14).
