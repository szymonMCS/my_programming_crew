000100****************************************************************
000200*                                                              *
000300*    PROGRAM      ACCTCOR                                      *
000400*    SYSTEM       SIMTRADE TRADING ACCOUNT BATCH                *
000500*                                                                *
000600*    PURPOSE.                                                  *
000700*        ACCOUNT ENTITY SERVICES CALLED BY THE POSTING SUITE -  *
000800*        LOCATE AN ACCOUNT BY KEY IN THE IN-MEMORY TABLE, TEST   *
000900*        ACTIVE STATUS, TEST WITHDRAWAL CAPACITY, AND POST A     *
001000*        BALANCE CHANGE.  THIS IS THE ONLY PARAGRAPH SET IN THE  *
001100*        SYSTEM THAT TOUCHES ACCT-T-CASH-BAL, ACCT-T-TOT-        *
001200*        DEPOSITS AND ACCT-T-TOT-WDRAWALS DIRECTLY - KEEP IT     *
001300*        THAT WAY.  THE CASH BALANCE MAY NEVER GO NEGATIVE;      *
001400*        THAT RULE IS ENFORCED HERE AND NOWHERE ELSE.            *
001500*                                                                *
001600*    CALLED BY    ACCTBAT, FNDMGMT, TRDENG                      *
001700*                                                                *
001800****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. ACCTCOR.
002100 AUTHOR. R W BRANNIGAN.
002200 INSTALLATION. SIMTRADE SECURITIES DATA PROCESSING.
002300 DATE-WRITTEN. 03/14/88.
002400 DATE-COMPILED.
002500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002600*
002700*---------------------------------------------------------------
002800*    AMENDMENT HISTORY
002900*
003000*    DATE       BY    REQUEST    DESCRIPTION
003100*    03/14/88   RWB   TR-0041    ORIGINAL VERSION.  FIND AND
003200*                                POST AGAINST THE RANDOM CUST
003300*                                FILE, ONE CALL PER FUNCTION.
003400*    09/02/91   LKH   TR-0398    ADDED THE ACTIVE-STATUS CHECK -
003500*                                SUSPENDED AND CLOSED ACCOUNTS
003600*                                WERE STILL ACCEPTING POSTINGS.
003700*    01/19/99   PDQ   Y2K-014    REVIEWED - NO DATE FIELDS ON
003800*                                ACCT-RECORD, NO CHANGE NEEDED.
003900*    06/27/03   MTS   TR-1120    REWRITTEN AGAINST ACCT-TABLE IN
004000*                                MEMORY INSTEAD OF A RANDOM READ
004100*                                PER OPERATION.  ACR-ACCT-INDEX
004200*                                NOW RETURNS THE TABLE SUBSCRIPT
004300*                                SO THE CALLER CAN POST DIRECTLY
004400*                                WITHOUT A SECOND SEARCH.
004500*    02/11/05   MTS   TR-1244    SPLIT THE SINGLE POST FUNCTION
004600*                                INTO PDEP/PWDR/PCSH SO TRADE
004700*                                CASH MOVEMENT NO LONGER BUMPS
004800*                                THE LIFETIME DEPOSIT/WITHDRAWAL
004900*                                ACCUMULATORS.
005000*    08/09/26   BLH   TR-1362    AUDIT FOUND WS-ACCTCOR-SWITCHES,
005100*                                WS-AMOUNT-WORK AND THEIR VIEWS
005200*                                SAT UNREFERENCED SINCE TR-1120 -
005300*                                DROPPED THEM.  WS-TRACE-LINE WAS
005400*                                IN THE SAME SHAPE (BUILT BUT
005500*                                NEVER DISPLAYED) SO IT IS NOW
005600*                                WIRED TO A REAL UPSI-0 DEBUG
005700*                                SWITCH - WHEN THE RUN IS JCL'D
005800*                                UP WITH UPSI-0 ON, 0000-ACCTCOR-
005900*                                MAIN TRACES EVERY FUNCTION CODE
006000*                                AND ACCOUNT ID IT IS CALLED
006100*                                WITH, PULLED FROM ACR-KEY-VIEW
006200*                                (ACRLNK) IN ONE MOVE.
006300*    08/09/26   BLH   TR-1363    WS-POST-DELTA RECAST AS A GROUP SO
006400*                                IT CAN BE REDEFINED WHOLE/CENTS FOR
006500*                                THE DEBUG TRACE.  2000-CHECK-
006600*                                WITHDRAWAL AND 3000-POST-BALANCE
006700*                                NOW NAME THEIR BALANCE-AFTER-
006800*                                MOVEMENT FIGURE IN A WORKING FIELD
006900*                                OF ITS OWN, ALSO REDEFINED WHOLE/
007000*                                CENTS, RATHER THAN TESTING THE
007100*                                ARITHMETIC EXPRESSION IN LINE - THE
007200*                                DEBUG TRACE DISPLAYS ALL THREE WHEN
007300*                                UPSI-0 IS ON.
007400*---------------------------------------------------------------
007500*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. USL-486.
007900 OBJECT-COMPUTER. USL-486.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STATUS IS DBG-TRACE-SW-ON
008300     UPSI-0 OFF STATUS IS DBG-TRACE-SW-OFF.
008400*
008500 DATA DIVISION.
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-POST-DELTA-WORK.
008900     05  WS-POST-DELTA              PIC S9(11)V99 VALUE ZERO.
009000     05  FILLER                     PIC X(05).
009100*
009200*    WS-POST-DELTA-VIEW - READ ONLY VIEW, WHOLE DOLLARS AND CENTS
009300*    SPLIT OUT SEPARATELY FOR THE DEBUG TRACE IN 3000-POST-BALANCE.
009400*
009500 01  WS-POST-DELTA-VIEW REDEFINES WS-POST-DELTA-WORK.
009600     05  WS-POST-DELTA-WHOLE        PIC S9(11).
009700     05  WS-POST-DELTA-FRAC         PIC 99.
009800     05  FILLER                     PIC X(05).
009900*
010000*    WS-AVAIL-AFTER-WDR-WORK - PROJECTED BALANCE IF THE WITHDRAWAL/
010100*    DEBIT UNDER TEST IN 2000-CHECK-WITHDRAWAL WERE APPLIED.
010200*
010300 01  WS-AVAIL-AFTER-WDR-WORK.
010400     05  WS-AVAIL-AFTER-WDR         PIC S9(11)V99 VALUE ZERO.
010500     05  FILLER                     PIC X(05).
010600*
010700*    WS-AVAIL-AFTER-WDR-VIEW - READ ONLY VIEW, SAME SPLIT AS
010800*    WS-POST-DELTA-VIEW, FOR THE SAME DEBUG TRACE.
010900*
011000 01  WS-AVAIL-AFTER-WDR-VIEW REDEFINES WS-AVAIL-AFTER-WDR-WORK.
011100     05  WS-AVAIL-WDR-WHOLE         PIC S9(11).
011200     05  WS-AVAIL-WDR-FRAC          PIC 99.
011300     05  FILLER                     PIC X(05).
011400*
011500*    WS-PROJECTED-BALANCE-WORK - PROJECTED BALANCE IF THE CASH
011600*    MOVEMENT UNDER TEST IN 3000-POST-BALANCE WERE APPLIED.
011700*
011800 01  WS-PROJECTED-BALANCE-WORK.
011900     05  WS-PROJECTED-BALANCE       PIC S9(11)V99 VALUE ZERO.
012000     05  FILLER                     PIC X(05).
012100*
012200*    WS-PROJECTED-BALANCE-VIEW - READ ONLY VIEW, SAME SPLIT, FOR
012300*    THE SAME DEBUG TRACE.
012400*
012500 01  WS-PROJECTED-BALANCE-VIEW REDEFINES WS-PROJECTED-BALANCE-WORK.
012600     05  WS-PROJ-BAL-WHOLE          PIC S9(11).
012700     05  WS-PROJ-BAL-FRAC           PIC 99.
012800     05  FILLER                     PIC X(05).
012900*
013000*    WS-TRACE-LINE - DISPLAYED ONCE PER CALL, ONLY WHEN THE RUN
013100*    IS JCL'D UP WITH UPSI-0 ON.  WS-TRACE-HEADER IS LOADED IN
013200*    ONE MOVE FROM ACR-KEY-VIEW (ACRLNK) RATHER THAN TWO SEPARATE
013300*    MOVES OF ACR-FUNCTION/ACR-ACCT-ID.
013400 01  WS-TRACE-LINE.
013500     05  FILLER                     PIC X(10) VALUE
013600             'ACCTCOR : '.
013700     05  WS-TRACE-HEADER.
013800         10  WS-TRACE-FUNCTION      PIC X(04).
013900         10  WS-TRACE-ACCT          PIC X(10).
014000     05  FILLER                     PIC X(08).
014100*
014200 LINKAGE SECTION.
014300 COPY ACRLNK.
014400 COPY ACCTTAB.
014500*
014600 PROCEDURE DIVISION USING ACCTCOR-LINKAGE ACCT-TABLE.
014700*
014800 0000-ACCTCOR-MAIN.
014900     IF DBG-TRACE-SW-ON
015000         PERFORM 0100-TRACE-CALL THRU 0100-EXIT
015100     END-IF.
015200     EVALUATE TRUE
015300         WHEN ACR-FN-FIND
015400             PERFORM 1000-FIND-AND-CHECK-ACTIVE THRU 1000-EXIT
015500         WHEN ACR-FN-CHECK-WDRAWAL
015600             PERFORM 2000-CHECK-WITHDRAWAL THRU 2000-EXIT
015700         WHEN ACR-FN-POST-DEPOSIT
015800         WHEN ACR-FN-POST-WITHDRAWAL
015900         WHEN ACR-FN-POST-CASH-ONLY
016000             PERFORM 3000-POST-BALANCE THRU 3000-EXIT
016100         WHEN OTHER
016200             MOVE 'N' TO ACR-OK-SW
016300     END-EVALUATE.
016400     GOBACK.
016500*
016600*---------------------------------------------------------------
016700*    0100-TRACE-CALL - DIAGNOSTIC ONLY, RUN UNDER UPSI-0.  LOADS
016800*    WS-TRACE-HEADER FROM ACR-KEY-VIEW IN ONE MOVE, DISPLAYS IT.
016900*---------------------------------------------------------------
017000 0100-TRACE-CALL.
017100     MOVE ACR-KEY-HEADER TO WS-TRACE-HEADER.
017200     DISPLAY WS-TRACE-LINE.
017300 0100-EXIT.
017400     EXIT.
017500*
017600*---------------------------------------------------------------
017700*    1000-FIND-AND-CHECK-ACTIVE - LOOKUP BY ACCT-ID, SEARCH ALL
017800*    AGAINST THE ASCENDING KEYED TABLE.  RETURNS THE TABLE INDEX
017900*    AND THE FOUND/ACTIVE SWITCHES - NO STATUS DECISION IS MADE
018000*    HERE, THE CALLER ACTS ON THE SWITCHES.
018100*---------------------------------------------------------------
018200 1000-FIND-AND-CHECK-ACTIVE.
018300     MOVE 'N' TO ACR-FOUND-SW.
018400     MOVE 'N' TO ACR-ACTIVE-SW.
018500     MOVE ZERO TO ACR-ACCT-INDEX.
018600     SEARCH ALL ACCT-TABLE-ROW
018700         AT END
018800             GO TO 1000-EXIT
018900         WHEN ACCT-T-ID (ACCT-IDX) = ACR-ACCT-ID
019000             MOVE 'Y' TO ACR-FOUND-SW
019100             SET ACR-ACCT-INDEX TO ACCT-IDX
019200             IF ACCT-T-ACTIVE (ACCT-IDX)
019300                 MOVE 'Y' TO ACR-ACTIVE-SW
019400             END-IF
019500     END-SEARCH.
019600 1000-EXIT.
019700     EXIT.
019800*
019900*---------------------------------------------------------------
020000*    2000-CHECK-WITHDRAWAL - A WITHDRAWAL/DEBIT OF ACR-AMOUNT IS
020100*    POSSIBLE IFF BALANCE MINUS AMOUNT IS NOT NEGATIVE.
020200*---------------------------------------------------------------
020300 2000-CHECK-WITHDRAWAL.
020400     MOVE 'N' TO ACR-OK-SW.
020500     COMPUTE WS-AVAIL-AFTER-WDR =
020600         ACCT-T-CASH-BAL (ACR-ACCT-INDEX) - ACR-AMOUNT.
020700     IF DBG-TRACE-SW-ON
020800         DISPLAY "ACCTCOR : AVAIL AFTER WDR = "
020900             WS-AVAIL-WDR-WHOLE "." WS-AVAIL-WDR-FRAC
021000     END-IF.
021100     IF WS-AVAIL-AFTER-WDR NOT < ZERO
021200         MOVE 'Y' TO ACR-OK-SW
021300     END-IF.
021400 2000-EXIT.
021500     EXIT.
021600*
021700*---------------------------------------------------------------
021800*    3000-POST-BALANCE - APPLY A CASH MOVEMENT TO THE ACCOUNT
021900*    ROW.  ACR-AMOUNT IS ALWAYS CARRIED AS A POSITIVE MAGNITUDE
022000*    FOR PDEP/PWDR; THE FUNCTION CODE SUPPLIES THE SIGN.  PCSH
022100*    (TRADE CASH MOVEMENT) CARRIES ITS OWN SIGN - NEGATIVE FOR A
022200*    BUY, POSITIVE FOR A SELL - AND DOES NOT TOUCH THE LIFETIME
022300*    ACCUMULATORS.  THE CASH BALANCE INVARIANT IS CHECKED AGAIN
022400*    HERE, AS A LAST LINE OF DEFENSE, BEFORE THE TABLE IS
022500*    UPDATED.
022600*---------------------------------------------------------------
022700 3000-POST-BALANCE.
022800     MOVE 'N' TO ACR-OK-SW.
022900     EVALUATE TRUE
023000         WHEN ACR-FN-POST-DEPOSIT
023100             COMPUTE WS-POST-DELTA = ACR-AMOUNT
023200         WHEN ACR-FN-POST-WITHDRAWAL
023300             COMPUTE WS-POST-DELTA = ACR-AMOUNT * -1
023400         WHEN ACR-FN-POST-CASH-ONLY
023500             COMPUTE WS-POST-DELTA = ACR-AMOUNT
023600     END-EVALUATE.
023700     COMPUTE WS-PROJECTED-BALANCE =
023800         ACCT-T-CASH-BAL (ACR-ACCT-INDEX) + WS-POST-DELTA.
023900     IF DBG-TRACE-SW-ON
024000         DISPLAY "ACCTCOR : POST DELTA      = "
024100             WS-POST-DELTA-WHOLE "." WS-POST-DELTA-FRAC
024200         DISPLAY "ACCTCOR : PROJECTED BAL    = "
024300             WS-PROJ-BAL-WHOLE "." WS-PROJ-BAL-FRAC
024400     END-IF.
024500     IF WS-PROJECTED-BALANCE < ZERO
024600         GO TO 3000-EXIT
024700     END-IF.
024800     ADD WS-POST-DELTA TO ACCT-T-CASH-BAL (ACR-ACCT-INDEX).
024900     EVALUATE TRUE
025000         WHEN ACR-FN-POST-DEPOSIT
025100             ADD ACR-AMOUNT TO
025200                 ACCT-T-TOT-DEPOSITS (ACR-ACCT-INDEX)
025300         WHEN ACR-FN-POST-WITHDRAWAL
025400             ADD ACR-AMOUNT TO
025500                 ACCT-T-TOT-WDRAWALS (ACR-ACCT-INDEX)
025600         WHEN OTHER
025700             CONTINUE
025800     END-EVALUATE.
025900     MOVE ACCT-T-CASH-BAL (ACR-ACCT-INDEX) TO ACR-NEW-BALANCE.
026000     MOVE 'Y' TO ACR-OK-SW.
026100 3000-EXIT.
026200     EXIT.
